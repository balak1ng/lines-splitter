000100*////////////////// (GRUPOS) ////////////////////////////////////
000200***************************************************************
000300*     LAYOUT TABLAS DE GRUPOS POR FILA Y DE GRUPOS FINALES    *
000400*     (VER PGM_50S-PGMAGRUP, ETAPAS 5, 6 Y 7)                  *
000500***************************************************************
000600*     TABLA 1: UNA ENTRADA POR CADA FILA UNICA Y VALIDA, CON   *
000700*     LA LISTA (EN ORDEN DE COLUMNA) DE LOS GRUPOS A LOS QUE   *
000800*     ESA FILA QUEDO ASOCIADA AL DISPARAR UNA CONDICION        *
000900*     LARGO POR ENTRADA = 80 BYTES                             *
001000***************************************************************
001100 01  WS-TB-FILGRUPO.
001200     05  WS-FG-ENTRADA OCCURS 500 TIMES
001300                      INDEXED BY WS-FG-IDX.
001400*         POSICION RELATIVA (1:4) NUMERO DE ORDEN DE LA FILA
001500*         (MISMO VALOR QUE WS-FIL-INDICE DE CP-FILAS)
001600         10  WS-FG-INDICE-FILA    PIC 9(4)  VALUE ZEROS.
001700*         POSICION RELATIVA (5:72) LISTA DE IDENTIFICADORES DE
001800*         GRUPO QUE ESTA FILA DISPARO, EN ORDEN DE COLUMNA
001900         10  WS-FG-ID-GRUPO OCCURS 8 TIMES
002000                           PIC 9(9) VALUE ZEROS.
002100*         POSICION RELATIVA (77:2) CANTIDAD DE GRUPOS CARGADOS
002200*         EN WS-FG-ID-GRUPO PARA ESTA FILA (0 = FILA SUELTA)
002300         10  WS-FG-CANT-GRUPOS    PIC 9(2)  VALUE ZEROS.
002400*         POSICION RELATIVA (79:2) PARA USO FUTURO
002500         10  FILLER               PIC X(02) VALUE SPACES.
002600*
002700 77  WS-FG-CANT                   PIC 9(3)  COMP VALUE ZEROS.
002800*
002900***************************************************************
003000*     TABLA 2: UNA ENTRADA POR CADA GRUPO QUE SOBREVIVE A LA   *
003100*     FUSION (UNION-FIND), CON SU LISTA DE FILAS MIEMBRO       *
003200*     LARGO POR ENTRADA = VARIABLE (VER WS-MAX-MIEMBROS)       *
003300***************************************************************
003400 01  WS-TB-GRUPOS.
003500     05  WS-GRP-ENTRADA OCCURS 500 TIMES
003600                       INDEXED BY WS-IX-GRP.
003700*         POSICION RELATIVA (1:9) IDENTIFICADOR DE GRUPO
003800*         (RAIZ SOBREVIVIENTE LUEGO DE LA FUSION)
003900         10  WS-GRP-ID            PIC 9(9)  VALUE ZEROS.
004000*         POSICION RELATIVA (10:2000) FILAS MIEMBRO DE ESTE
004100*         GRUPO (NUMEROS DE ORDEN, VER WS-FIL-INDICE)
004200         10  WS-GRP-MIEMBRO OCCURS 500 TIMES
004300                           PIC 9(4) VALUE ZEROS.
004400*         POSICION RELATIVA (2010:4) CANTIDAD DE FILAS EN
004500*         WS-GRP-MIEMBRO PARA ESTE GRUPO
004600         10  WS-GRP-CANT-MIEMB    PIC 9(4) VALUE ZEROS.
004700*         POSICION RELATIVA (2014:1) 'S'/'N' - GRUPO ACTIVO
004800*         (NO ABSORBIDO POR OTRO GRUPO EN LA FUSION)
004900         10  WS-GRP-ACTIVO        PIC X(1) VALUE 'N'.
005000             88  WS-GRP-ES-ACTIVO           VALUE 'S'.
005100             88  WS-GRP-NO-ACTIVO           VALUE 'N'.
005200*         POSICION RELATIVA (2015:2) PARA USO FUTURO
005300         10  FILLER               PIC X(02) VALUE SPACES.
005400*
005500 77  WS-GRP-CANT                  PIC 9(3)  COMP VALUE ZEROS.
005600*
005700***************************************************************
005800*     TABLA 3: UNA ENTRADA POR CADA GRUPO ABSORBIDO DURANTE    *
005900*     LA FUSION, GUARDANDO QUIEN ES SU GRUPO PADRE (RAIZ)      *
006000*     LARGO POR ENTRADA = 20 BYTES                             *
006100***************************************************************
006200 01  WS-TB-PADRES.
006300     05  WS-PAD-ENTRADA OCCURS 500 TIMES
006400                       INDEXED BY WS-IX-PAD.
006500         10  WS-PAD-ID-HIJO       PIC 9(9) VALUE ZEROS.
006600         10  WS-PAD-ID-PADRE      PIC 9(9) VALUE ZEROS.
006700         10  FILLER               PIC X(02) VALUE SPACES.
006800*
006900 77  WS-PAD-CANT                  PIC 9(3)  COMP VALUE ZEROS.

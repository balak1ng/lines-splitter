000100*////////////////// (FILAS) /////////////////////////////////////
000200***************************************************************
000300*     LAYOUT TABLA DE FILAS UNICAS VALIDADAS                  *
000400*     UNA ENTRADA POR CADA LINEA UNICA Y VALIDA DEL ARCHIVO    *
000500*     DE ENTRADA (VER PGM_50S-PGMAGRUP, ETAPA 1)               *
000600*     LARGO POR ENTRADA = 192 BYTES                            *
000700***************************************************************
000800 01  WS-TB-FILAS.
000900*     POSICION RELATIVA (1:4) NUMERO DE ORDEN DE LA FILA
001000*     (ORDEN DE LECTURA ENTRE LAS FILAS UNICAS Y VALIDAS)
001100     05  WS-FIL-ENTRADA OCCURS 500 TIMES
001200                       INDEXED BY WS-FIL-IDX.
001300         10  WS-FIL-INDICE        PIC 9(4)  VALUE ZEROS.
001400*         POSICION RELATIVA (5:2) CANTIDAD DE PALABRAS LEIDAS
001500*         EN ESTA FILA (MAXIMO 8, VER WS-MAX-PALABRAS)
001600         10  WS-FIL-CANT-PALAB    PIC 9(2)  VALUE ZEROS.
001700*         POSICION RELATIVA (7:96) LAS HASTA 8 PALABRAS DE LA
001800*         FILA, YA SIN COMILLAS, JUSTIFICADAS A IZQUIERDA
001900         10  WS-FIL-PALABRA OCCURS 8 TIMES
002000                           PIC X(12) VALUE SPACES.
002100*         POSICION RELATIVA (103:80) LINEA CRUDA ORIGINAL, SIN
002200*         PARTIR, USADA SOLO PARA DETECTAR FILAS DUPLICADAS
002300         10  WS-FIL-LINEA-CRUDA   PIC X(80) VALUE SPACES.
002400*         POSICION RELATIVA (183:10) PARA USO FUTURO
002500         10  FILLER               PIC X(10) VALUE SPACES.

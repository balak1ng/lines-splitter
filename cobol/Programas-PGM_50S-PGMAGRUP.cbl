000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     PGMAGRUP.
000300 AUTHOR.         R CARDENAS.
000400 INSTALLATION.   DEPARTAMENTO DE SISTEMAS.
000500 DATE-WRITTEN.   04/11/1991.
000600 DATE-COMPILED.  04/11/1991.
000700 SECURITY.       NO CONFIDENCIAL.
000800*****************************************************************
000900*                      PGMAGRUP  -  PGM_50S                     *
001000*                      ===================                      *
001100*  PROGRAMA BATCH QUE LEE UN ARCHIVO DE ENTRADA CON FILAS DE
001200*  PALABRAS NUMERICAS ENTRE COMILLAS, SEPARADAS POR ';', DETECTA
001300*  LAS FILAS QUE COMPARTEN LA MISMA PALABRA EN LA MISMA COLUMNA
001400*  (CONDICION DE FUSION) Y LAS AGRUPA POR TRANSITIVIDAD
001500*  (UNION-FIND).  EMITE UN LISTADO (ARCHIVO SALIDA) CON LOS
001600*  GRUPOS FORMADOS, DE MAYOR A MENOR CANTIDAD DE MIEMBROS,
001700*  SEGUIDO DE LAS FILAS SUELTAS Y DE LAS ESTADISTICAS DE CORRIDA.
001800*****************************************************************
001900*                     HISTORIAL DE CAMBIOS                      *
002000*----------------------------------------------------------------
002100* FECHA      INICIALES  SOLICITUD    DESCRIPCION
002200* ---------  ---------  -----------  --------------------------
002300* 04/11/1991  RC        S-0050-91    VERSION INICIAL: ETAPAS DE   S005091 
002400*                                    LECTURA, VALIDACION Y        S005091 
002500*                                    ELIMINACION DE DUPLICADOS.   S005091 
002600* 18/11/1991  RC        S-0050-91    AGREGA DETECCION DE PALABRAS S005091 
002700*                                    DUPLICADAS Y CONDICIONES DE  S005091 
002800*                                    FUSION POR COLUMNA.          S005091 
002900* 02/12/1991  RC        S-0050-91    AGREGA ASIGNACION DE GRUPOS  S005091 
003000*                                    POR FILA Y ARMADO INICIAL DE S005091 
003100*                                    GRUPOS (ETAPAS 5 Y 6).       S005091 
003200* 20/12/1991  RC        S-0050-91    AGREGA FUSION DE GRUPOS POR  S005091 
003300*                                    UNION-FIND (ETAPA 7).        S005091 
003400* 09/01/1992  RC        S-0050-91    AGREGA ORDENAMIENTO Y        S005091 
003500*                                    ESCRITURA DEL REPORTE FINAL  S005091 
003600*                                    (ETAPA 8).  PUESTA EN        S005091 
003700*                                    PRODUCCION.                  S005091 
003800* 14/05/1992  RC        S-0112-92    CORRIGE CASO DE CAMPO DE     S011292 
003900*                                    LARGO 1 (COMILLA SOLA) QUE   S011292 
004000*                                    PRODUCIA RESULTADOS          S011292 
004100*                                    INCONSISTENTES.              S011292 
004200* 23/09/1993  MLM       S-0247-93    AGREGA CONTADOR DE FILAS     S024793 
004300*                                    DESCARTADAS POR DUPLICADAS   S024793 
004400*                                    EN LAS ESTADISTICAS FINALES. S024793 
004500* 11/02/1994  MLM       S-0301-94    REVISA CORTE DE EMPATE EN EL S030194 
004600*                                    ORDEN DE LOS GRUPOS: AHORA   S030194 
004700*                                    ES POR ID DE GRUPO ASCENDEN- S030194 
004800*                                    TE (ANTES QUEDABA INDEFINIDO)S030194 
004900* 30/06/1995  MLM       S-0355-95    AMPLIA WS-MAX-FILAS DE 200 A S035595 
005000*                                    500 POR VOLUMEN DE LOTES.    S035595 
005100* 02/01/1999  MLM       S-0412-98    REVISION Y2K: NINGUN CAMPO   S041298 
005200*                                    DE ESTE PROGRAMA ALMACENA    S041298 
005300*                                    FECHAS DE 2 DIGITOS; SIN     S041298 
005400*                                    CAMBIOS DE DATOS REQUERIDOS. S041298 
005500* 18/03/2003  JPO       S-0488-03    MIGRACION DE COMPILADOR;     S048803 
005600*                                    REEMPLAZA EVALUATE ANIDADO   S048803 
005700*                                    POR LLAMADAS A PARRAFO EN    S048803 
005800*                                    3100-FORMAR-CONDICIONES-I.   S048803 
005900* 07/08/2007  JPO       S-0521-07    AGREGA DIAGNOSTICO DE PRIMER S052107 
006000*                                    Y ULTIMO CARACTER AL         S052107 
006100*                                    RECHAZAR UN CAMPO INVALIDO.  S052107 
006200* 25/11/2011  JPO       S-0560-11    AMPLIA WS-MAX-DUPLIC Y       S056011 
006300*                                    WS-MAX-CONDIC DE 150 A 300.  S056011 
006400* 14/03/2013  JPO       S-0589-13    QUITA SPECIAL-NAMES: EL      S058913 
006500*                                    MNEMONICO TOP-OF-FORM NO SE  S058913 
006600*                                    USA (ESTE PROGRAMA NO EMITE  S058913 
006700*                                    IMPRESOS CON SALTO DE HOJA). S058913 
006800* 19/08/2013  JPO       S-0594-13    REPONE SPECIAL-NAMES: SE     S059413 
006900*                                    DEFINE LA CLASE              S059413 
007000*                                    NUMERICA-PUNTO Y SE USA EN   S059413 
007100*                                    2026-VALIDAR-CARACTERES-I EN S059413 
007200*                                    LUGAR DE IS NOT NUMERIC E IS S059413 
007300*                                    NOT EQUAL '.' POR SEPARADO.  S059413 
007400* 05/02/2014  JPO       S-0601-14    LA ESTADISTICA DE LINEAS     S060114 
007500*                                    DESCARTADAS NO INFORMABA POR S060114 
007600*                                    SEPARADO LAS DUPLICADAS; SE  S060114 
007700*                                    DESDOBLA EN DOS RENGLONES DE S060114 
007800*                                    SALIDA.                      S060114 
007900* 22/07/2015  MLM       S-0618-15    WS-CND-POSICION PODIA        S061815 
008000*                                    ACUMULAR LA MISMA COLUMNA    S061815 
008100*                                    VARIAS VECES SI LA PALABRA   S061815 
008200*                                    SE REPETIA EN MAS DE DOS     S061815 
008300*                                    FILAS; SE AGREGA LA MISMA    S061815 
008400*                                    BUSQUEDA QUE YA TENIA        S061815 
008500*                                    WS-DUP-POSICION.             S061815 
008600* 11/04/2016  MLM       S-0625-16    SE AGREGAN CONTROLES DE      S062516 
008700*                                    DESBORDE SOBRE WS-MAX-FILAS, S062516 
008800*                                    WS-MAX-DUPLIC,               S062516 
008900*                                    WS-MAX-CONDIC,               S062516 
009000*                                    WS-MAX-GRUPOS,               S062516 
009100*                                    WS-MAX-MIEMBROS Y            S062516 
009200*                                    WS-MAX-PADRES; ANTES SE      S062516 
009300*                                    DECLARABAN PERO NO SE        S062516
009400*                                    VERIFICABAN EN NINGUN PUNTO. S062516
009500* 28/09/2016  MLM       S-0628-16    REVIERTE EL DESDOBLE DE      S062816
009600*                                    S-0601-14: LA ESTADISTICA DE S062816
009700*                                    DESCARTADAS VUELVE A UN SOLO S062816
009800*                                    RENGLON (SUMA DE MALFORMADAS S062816
009900*                                    Y DUPLICADAS) PARA QUE       S062816
010000*                                    5050-ESCRIBIR-ESTADISTICAS-I S062816
010100*                                    SIGA EMITIENDO EXACTAMENTE   S062816
010200*                                    DOS RENGLONES DE CIERRE.     S062816
010300* 14/02/2017  JPO       S-0631-16    AMPLIA WS-LISTA-PALABRAS DE  S063116
010400*                                    110 A 120 BYTES Y AGREGA ON  S063116
010500*                                    OVERFLOW A LOS STRING QUE    S063116
010600*                                    ARMAN LA LISTA: UNA FILA CON S063116
010700*                                    8 PALABRAS DE 12 CARACTERES  S063116
010800*                                    PODIA TRUNCAR LAS DOS        S063116
010900*                                    ULTIMAS POSICIONES DEL       S063116
011000*                                    LISTADO.                     S063116
011100*----------------------------------------------------------------
011200*
011300*//////////////////////////////////////////////////////////////
011400 ENVIRONMENT DIVISION.
011500 CONFIGURATION SECTION.
011600 SOURCE-COMPUTER.  IBM-3090.
011700 OBJECT-COMPUTER.  IBM-3090.
011800*---- CLASE DE CARACTER PARA LA PALABRA YA DESCOMILLADA (VER
011900*     2026-VALIDAR-CARACTERES-I, S-0594-13) -----------------------
012000 SPECIAL-NAMES.
012100     CLASS NUMERICA-PUNTO IS '0' THRU '9', '.'.
012200
012300 INPUT-OUTPUT SECTION.
012400 FILE-CONTROL.
012500     SELECT ENTRADA ASSIGN DDENTRA
012600            ORGANIZATION IS LINE SEQUENTIAL
012700            FILE STATUS  IS FS-ENTRADA.
012800
012900     SELECT SALIDA  ASSIGN DDSALID
013000            ORGANIZATION IS LINE SEQUENTIAL
013100            FILE STATUS  IS FS-SALIDA.
013200
013300*//////////////////////////////////////////////////////////////
013400 DATA DIVISION.
013500 FILE SECTION.
013600
013700 FD  ENTRADA
013800     LABEL RECORDS ARE STANDARD.
013900 01  REG-ENTRADA             PIC X(80).
014000
014100 FD  SALIDA
014200     LABEL RECORDS ARE STANDARD.
014300 01  REG-SALIDA               PIC X(132).
014400
014500 WORKING-STORAGE SECTION.
014600*=======================*
014700 77  FILLER      PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
014800
014900*---- LIMITES PRACTICOS DE LAS TABLAS DE TRABAJO (FIJADOS SEGUN
015000*     EL VOLUMEN TIPICO DE LA CARGA DIARIA) ---------------------
015100 77  WS-MAX-FILAS             PIC 9(3)  COMP VALUE 500.
015200 77  WS-MAX-PALABRAS          PIC 9(1)  COMP VALUE 8.
015300 77  WS-MAX-DUPLIC            PIC 9(3)  COMP VALUE 300.
015400 77  WS-MAX-CONDIC            PIC 9(3)  COMP VALUE 300.
015500 77  WS-MAX-GRUPOS            PIC 9(3)  COMP VALUE 500.
015600 77  WS-MAX-MIEMBROS          PIC 9(3)  COMP VALUE 500.
015700 77  WS-MAX-PADRES            PIC 9(3)  COMP VALUE 500.
015800
015900*---- ARCHIVOS --------------------------------------------------
016000 77  FS-ENTRADA               PIC XX    VALUE SPACES.
016100     88  FS-ENTRADA-FIN                 VALUE '10'.
016200 77  FS-SALIDA                PIC XX    VALUE SPACES.
016300     88  FS-SALIDA-FIN                  VALUE '10'.
016400
016500 77  WS-STATUS-FIN            PIC X     VALUE 'N'.
016600     88  WS-FIN-LECTURA                 VALUE 'Y'.
016700     88  WS-NO-FIN-LECTURA              VALUE 'N'.
016800
016900*---- CONTADORES DE CORRIDA (ETAPA 1 Y REPORTE FINAL) -----------
017000 77  WS-CONT-LEIDAS           PIC 9(4)  COMP VALUE ZEROS.
017100 77  WS-CONT-MALFORMADAS      PIC 9(4)  COMP VALUE ZEROS.
017200 77  WS-CONT-DUPLICADAS       PIC 9(4)  COMP VALUE ZEROS.
017300 77  WS-CONT-VALIDAS          PIC 9(4)  COMP VALUE ZEROS.
017400 77  WS-CONT-ACTIVOS          PIC 9(3)  COMP VALUE ZEROS.
017500 77  WS-CONT-SUELTAS          PIC 9(3)  COMP VALUE ZEROS.
017600 77  WS-CONT-GRUPOS           PIC 9(3)  COMP VALUE ZEROS.
017700 77  WS-MAX-COLUMNAS          PIC 9(1)  COMP VALUE ZEROS.
017800 77  WS-MAX-COL-MAS-1         PIC 9(2)  COMP VALUE ZEROS.
017900
018000*---- FILA UNICA Y VALIDA EN CURSO DE LECTURA -------------------
018100 77  WS-CANT-CAMPOS           PIC 9(2)  COMP VALUE ZEROS.
018200 77  WS-ES-DUPLICADA          PIC X     VALUE 'N'.
018300     88  WS-FILA-DUPLICADA              VALUE 'S'.
018400     88  WS-FILA-UNICA                  VALUE 'N'.
018500 77  WS-FILA-VALIDA           PIC X     VALUE 'S'.
018600     88  WS-FILA-ES-VALIDA               VALUE 'S'.
018700     88  WS-FILA-NO-VALIDA               VALUE 'N'.
018800 77  WS-PALABRA-VALIDA        PIC X     VALUE 'S'.
018900     88  WS-PALABRA-ES-VALIDA            VALUE 'S'.
019000     88  WS-PALABRA-NO-VALIDA            VALUE 'N'.
019100
019200 01  WS-TB-CAMPOS.
019300     05  WS-CAMPO-ENTRADA OCCURS 8 TIMES
019400                         INDEXED BY WS-IX-CAMPO-T.
019500         10  WS-CAMPO-ACTUAL      PIC X(14) VALUE SPACES.
019600         10  WS-CAMPO-LARGO       PIC 9(2) COMP VALUE ZEROS.
019700         10  FILLER               PIC X(1) VALUE SPACE.
019800
019900 01  WS-FIL-PALABRA-TMP OCCURS 8 TIMES
020000                       PIC X(12) VALUE SPACES.
020100
020200 77  WS-CAMPO-ACTUAL-COPIA    PIC X(14) VALUE SPACES.
020300 01  WS-CAMPO-PARTES REDEFINES WS-CAMPO-ACTUAL-COPIA.
020400     05  WS-CAMPO-PRIMER-CAR  PIC X(1).
020500     05  WS-CAMPO-MEDIO       PIC X(12).
020600     05  WS-CAMPO-ULTIMO-CAR  PIC X(1).
020700
020800 77  WS-PALABRA-TRABAJO       PIC X(12) VALUE SPACES.
020900 01  WS-PALABRA-CARACTERES REDEFINES WS-PALABRA-TRABAJO.
021000     05  WS-PAL-CAR OCCURS 12 TIMES PIC X(1).
021100
021200 77  WS-PALABRA-EFEC-LARGO    PIC 9(2)  COMP VALUE ZEROS.
021300
021400*---- INDICES Y SUBINDICES (TODOS COMP) -------------------------
021500 77  WS-IX-FILA               PIC 9(4)  COMP VALUE ZEROS.
021600 77  WS-IX-FILA-2              PIC 9(4)  COMP VALUE ZEROS.
021700 77  WS-IX-COL                PIC 9(4)  COMP VALUE ZEROS.
021800 77  WS-IX-CAMPO              PIC 9(4)  COMP VALUE ZEROS.
021900 77  WS-IX-CAR                PIC 9(4)  COMP VALUE ZEROS.
022000*    WS-IX-DUP, WS-IX-CND, WS-IX-GRP Y WS-IX-PAD SON INDICES DE
022100*    TABLA (CLAUSULA INDEXED BY) DEFINIDOS EN LAS COPYS DE ABAJO
022200 77  WS-IX-POS                PIC 9(4)  COMP VALUE ZEROS.
022300 77  WS-IX-GID                PIC 9(4)  COMP VALUE ZEROS.
022400 77  WS-IX-MIEM               PIC 9(4)  COMP VALUE ZEROS.
022500 77  WS-IX-PAR                PIC 9(4)  COMP VALUE ZEROS.
022600 77  WS-IX-ORD                PIC 9(4)  COMP VALUE ZEROS.
022700 77  WS-IX-ORD-2               PIC 9(4)  COMP VALUE ZEROS.
022800 77  WS-IX-TMP                PIC 9(4)  COMP VALUE ZEROS.
022900
023000*---- CONTROLES DE BUSQUEDA (SI/NO, TODOS X(1)) -----------------
023100 77  WS-ENCONTRADO            PIC X     VALUE 'N'.
023200     88  WS-SI-ENCONTRADO                VALUE 'S'.
023300     88  WS-NO-ENCONTRADO                VALUE 'N'.
023400 77  WS-POS-VISTA             PIC X     VALUE 'N'.
023500     88  WS-POSICION-YA-VISTA             VALUE 'S'.
023600     88  WS-POSICION-NUEVA                VALUE 'N'.
023700 77  WS-ENCONTRO-PADRE        PIC X     VALUE 'N'.
023800     88  WS-TIENE-PADRE                   VALUE 'S'.
023900     88  WS-SIN-PADRE                     VALUE 'N'.
024000
024100*---- TABLA DE FRECUENCIA DE PALABRAS (ETAPA 2, TABLA DE TRABAJO
024200*     INTERNA, NO SE GRABA EN NINGUN ARCHIVO) -------------------
024300 01  WS-TB-FRECUENCIA.
024400     05  WS-FRC-ENTRADA OCCURS 300 TIMES
024500                       INDEXED BY WS-IX-FRC.
024600         10  WS-FRC-PALABRA       PIC X(12) VALUE SPACES.
024700         10  WS-FRC-CANT          PIC 9(4)  COMP VALUE ZEROS.
024800         10  FILLER               PIC X(2)  VALUE SPACES.
024900 77  WS-FRC-TOTAL             PIC 9(3)  COMP VALUE ZEROS.
025000
025100*---- VALORES DE TRABAJO DE LA FUSION (ETAPA 7) -----------------
025200 77  WS-GID-1                 PIC 9(9)  COMP VALUE ZEROS.
025300 77  WS-GID-2                 PIC 9(9)  COMP VALUE ZEROS.
025400 77  WS-RAIZ-1                PIC 9(9)  COMP VALUE ZEROS.
025500 77  WS-RAIZ-2                PIC 9(9)  COMP VALUE ZEROS.
025600 77  WS-RAIZ-ACTUAL           PIC 9(9)  COMP VALUE ZEROS.
025700 77  WS-IX-GRP-ENC            PIC 9(4)  COMP VALUE ZEROS.
025800 77  WS-IX-GRP-1-AUX          PIC 9(4)  COMP VALUE ZEROS.
025900 77  WS-IX-DUP-ENC            PIC 9(4)  COMP VALUE ZEROS.
026000 77  WS-IX-CND-ENC            PIC 9(4)  COMP VALUE ZEROS.
026100
026200*---- ORDEN DE SALIDA DE LOS GRUPOS (ETAPA 8) -------------------
026300 01  WS-ORDEN-GRUPO OCCURS 500 TIMES
026400                   PIC 9(3) COMP VALUE ZEROS.
026500 77  WS-CANT-ACTIVOS          PIC 9(3)  COMP VALUE ZEROS.
026600 77  WS-TMP-ORDEN             PIC 9(3)  COMP VALUE ZEROS.
026700
026800*---- LINEA DE SALIDA EN CONSTRUCCION ------------------------
026900 77  WS-LINEA-SALIDA          PIC X(132) VALUE SPACES.
027000 01  WS-LINEA-STATS-VIEW REDEFINES WS-LINEA-SALIDA.
027100     05  WS-STAT-ETIQUETA     PIC X(40).
027200     05  WS-STAT-VALOR        PIC X(92).
027300
027400*    LARGO = 2 (CORCHETES) + 8*12 (PALABRAS, WS-MAX-PALABRAS DE
027500*    12 BYTES CADA UNA) + 7*2 (', ' ENTRE PALABRAS) = 112;
027600*    SE REDONDEA A 120 PARA DEJAR MARGEN (S-0631-16)
027700 77  WS-LISTA-PALABRAS        PIC X(120) VALUE SPACES.
027800 77  WS-NUMERO-EDIT           PIC ZZZZ9.
027900 77  WS-GID-EDIT              PIC Z(8)9.
028000
028100*//// COPYS DE LAS TABLAS INTERNAS DEL PROCESO //////////////////
028200     COPY CP-FILAS.
028300     COPY CP-COND.
028400     COPY CP-GRUPOS.
028500*////////////////////////////////////////////////////////////////
028600
028700 77  FILLER      PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
028800
028900*//////////////////////////////////////////////////////////////
029000 PROCEDURE DIVISION.
029100
029200*---- CONTROL DE ETAPAS: CADA PERFORM SE PROTEGE CON SU PROPIO
029300*     IF RETURN-CODE = ZEROS PORQUE CUALQUIER ETAPA PUEDE DEJAR
029400*     EL CODIGO EN 9999 AL ENCONTRAR UNA TABLA LLENA (WS-MAX-xxx,
029500*     S-0625-16); DE ESA FORMA NINGUNA ETAPA POSTERIOR SE EJECUTA
029600*     SOBRE TABLAS QUE QUEDARON A MEDIO LLENAR ---------------------
029700 0000-PROCESO-PRINCIPAL.
029800
029900     PERFORM 1000-INICIO-I         THRU 1000-INICIO-F
030000
030100*    ETAPA 1: LECTURA, VALIDACION Y ELIMINACION DE DUPLICADOS
030200     IF RETURN-CODE = ZEROS THEN
030300        PERFORM 2000-LEER-VALIDAR-I    THRU 2000-LEER-VALIDAR-F
030400                UNTIL WS-FIN-LECTURA
030500     END-IF
030600
030700*    ETAPA 2: MARCA LAS PALABRAS QUE SE REPITEN 2 VECES O MAS
030800     IF RETURN-CODE = ZEROS THEN
030900        PERFORM 3000-MARCAR-DUPLICADAS-I
031000                THRU 3000-MARCAR-DUPLICADAS-F
031100     END-IF
031200
031300*    ETAPAS 3 Y 4: ARMA LAS CONDICIONES DE FUSION POR COLUMNA
031400     IF RETURN-CODE = ZEROS THEN
031500        PERFORM 3100-FORMAR-CONDICIONES-I
031600                THRU 3100-FORMAR-CONDICIONES-F
031700     END-IF
031800
031900*    ETAPA 5: ASIGNA LOS ID DE GRUPO QUE DISPARA CADA FILA
032000     IF RETURN-CODE = ZEROS THEN
032100        PERFORM 4000-ASIGNAR-GRUPOS-FILA-I
032200                THRU 4000-ASIGNAR-GRUPOS-FILA-F
032300     END-IF
032400
032500*    ETAPA 6: INVIERTE FILA->GRUPOS EN GRUPO->FILAS MIEMBRO
032600     IF RETURN-CODE = ZEROS THEN
032700        PERFORM 4100-CREAR-GRUPOS-I    THRU 4100-CREAR-GRUPOS-F
032800     END-IF
032900
033000*    ETAPA 7: FUSION DE GRUPOS POR UNION-FIND
033100     IF RETURN-CODE = ZEROS THEN
033200        PERFORM 4200-FUSIONAR-GRUPOS-I
033300                THRU 4200-FUSIONAR-GRUPOS-F
033400     END-IF
033500
033600*    ETAPA 8: ORDENA Y ESCRIBE EL REPORTE FINAL
033700     IF RETURN-CODE = ZEROS THEN
033800        PERFORM 5000-ESCRIBIR-REPORTE-I
033900                THRU 5000-ESCRIBIR-REPORTE-F
034000     END-IF
034100
034200     PERFORM 9999-FINAL-I          THRU 9999-FINAL-F.
034300
034400 0000-PROCESO-PRINCIPAL-F. GOBACK.
034500
034600
034700*---- ETAPA 0: APERTURA DE ARCHIVOS -----------------------------
034800*     FIJA RETURN-CODE EN 0 Y, SI ALGUNA DE LAS DOS APERTURAS
034900*     FALLA, LO DEJA EN 9999 Y DA POR TERMINADA LA LECTURA SIN
035000*     TOCAR NINGUNA TABLA; EL MISMO RETURN-CODE ES EL QUE 0000-
035100*     PROCESO-PRINCIPAL REVISA ANTES DE CADA ETAPA POSTERIOR
035200 1000-INICIO-I.
035300
035400*    RUTINA DE ARRANQUE: ABRE LOS DOS ARCHIVOS DEL LOTE Y DEJA
035500*    LEIDA LA PRIMERA LINEA PARA QUE LA ETAPA 1 EMPIECE A PROCESAR
035600     MOVE ZEROS           TO RETURN-CODE
035700     SET WS-NO-FIN-LECTURA TO TRUE
035800
035900*    SI DDENTRA NO ABRE, NO HAY NADA PARA PROCESAR
036000     OPEN INPUT  ENTRADA
036100     IF FS-ENTRADA IS NOT EQUAL '00' THEN
036200        DISPLAY '*ERROR EN OPEN ENTRADA = ' FS-ENTRADA
036300        MOVE 9999 TO RETURN-CODE
036400        SET WS-FIN-LECTURA TO TRUE
036500     END-IF
036600
036700*    SI DDSALID NO ABRE, TAMPOCO TIENE SENTIDO SEGUIR
036800     OPEN OUTPUT SALIDA
036900     IF FS-SALIDA IS NOT EQUAL '00' THEN
037000        DISPLAY '*ERROR EN OPEN SALIDA  = ' FS-SALIDA
037100        MOVE 9999 TO RETURN-CODE
037200        SET WS-FIN-LECTURA TO TRUE
037300     END-IF
037400
037500*    PRIMERA LECTURA ANTICIPADA, SOLO SI LAS DOS APERTURAS
037600*    RESULTARON BIEN
037700     IF RETURN-CODE = ZEROS THEN
037800        PERFORM 2100-LEER-I THRU 2100-LEER-F
037900     END-IF.
038000
038100 1000-INICIO-F. EXIT.
038200
038300
038400*---- ETAPA 1: LECTURA, VALIDACION Y ELIMINACION DE DUPLICADOS --
038500 2000-LEER-VALIDAR-I.
038600
038700*    SE EJECUTA UNA VEZ POR CADA LINEA LEIDA DEL ARCHIVO DE
038800*    ENTRADA, HASTA QUE 2100-LEER-I MARQUE WS-FIN-LECTURA
038900     ADD 1 TO WS-CONT-LEIDAS
039000     SET WS-FILA-ES-VALIDA  TO TRUE
039100     MOVE ZEROS             TO WS-CANT-CAMPOS
039200
039300*    PARTE LA LINEA POR ';' EN HASTA WS-MAX-PALABRAS CAMPOS
039400     PERFORM 2010-PARTIR-LINEA-I THRU 2010-PARTIR-LINEA-F
039500
039600*    REVISA CADA CAMPO OBTENIDO (DESCOMILLADO Y CARACTERES)
039700     IF WS-FILA-ES-VALIDA THEN
039800        PERFORM 2020-VALIDAR-CAMPOS-I THRU 2020-VALIDAR-CAMPOS-F
039900                VARYING WS-IX-CAMPO FROM 1 BY 1
040000                UNTIL WS-IX-CAMPO > WS-CANT-CAMPOS
040100                   OR WS-FILA-NO-VALIDA
040200     END-IF
040300
040400*    UNA FILA BIEN FORMADA TODAVIA PUEDE SER UN DUPLICADO EXACTO
040500*    DE OTRA YA ACEPTADA; EN ESE CASO NO SE AGREGA A WS-TB-FILAS
040600     IF WS-FILA-ES-VALIDA THEN
040700        PERFORM 2030-ES-DUPLICADA-I THRU 2030-ES-DUPLICADA-F
040800        IF WS-FILA-DUPLICADA THEN
040900           ADD 1 TO WS-CONT-DUPLICADAS
041000        ELSE
041100           PERFORM 2040-AGREGAR-FILA-I THRU 2040-AGREGAR-FILA-F
041200           ADD 1 TO WS-CONT-VALIDAS
041300        END-IF
041400     ELSE
041500        ADD 1 TO WS-CONT-MALFORMADAS
041600     END-IF
041700
041800*    AVANZA A LA SIGUIENTE LINEA DE ENTRADA (O MARCA FIN)
041900     PERFORM 2100-LEER-I THRU 2100-LEER-F.
042000
042100 2000-LEER-VALIDAR-F. EXIT.
042200
042300
042400*---- PARTE LA LINEA CRUDA POR ';' EN HASTA 8 CAMPOS ------------
042500 2010-PARTIR-LINEA-I.
042600
042700*    EL UNSTRING DE MAS ABAJO ES EL UNICO LUGAR DONDE SE PARTE LA
042800*    LINEA CRUDA; TODO LO DEMAS EN LA ETAPA 1 TRABAJA SOBRE LOS
042900*    CAMPOS YA SEPARADOS EN WS-CAMPO-ACTUAL
043000*    LIMPIA LA TABLA DE CAMPOS DE LA LINEA ANTERIOR ANTES DE
043100*    VOLVER A USARLA (NO SE REINICIALIZA AL PRINCIPIO DEL LOTE)
043200*    AUNQUE WS-CAMPO-ENTRADA ES OCCURS 8, SE LIMPIA CAMPO POR
043300*    CAMPO (SUBINDICE LITERAL) PARA NO ARRASTRAR UN INDEX DE
043400*    UNA VUELTA ANTERIOR ANTES DE ARRANCAR EL UNSTRING
043500     MOVE SPACES TO WS-CAMPO-ACTUAL(1) WS-CAMPO-ACTUAL(2)
043600                    WS-CAMPO-ACTUAL(3) WS-CAMPO-ACTUAL(4)
043700                    WS-CAMPO-ACTUAL(5) WS-CAMPO-ACTUAL(6)
043800                    WS-CAMPO-ACTUAL(7) WS-CAMPO-ACTUAL(8)
043900     MOVE ZEROS  TO WS-CAMPO-LARGO(1) WS-CAMPO-LARGO(2)
044000                    WS-CAMPO-LARGO(3) WS-CAMPO-LARGO(4)
044100                    WS-CAMPO-LARGO(5) WS-CAMPO-LARGO(6)
044200                    WS-CAMPO-LARGO(7) WS-CAMPO-LARGO(8)
044300
044400*    EL LARGO DE CADA CAMPO (WS-CAMPO-LARGO) INCLUYE LAS DOS
044500*    COMILLAS; SE LE RESTAN MAS ADELANTE EN 2025
044600     UNSTRING REG-ENTRADA DELIMITED BY ';'
044700         INTO WS-CAMPO-ACTUAL(1) COUNT IN WS-CAMPO-LARGO(1)
044800              WS-CAMPO-ACTUAL(2) COUNT IN WS-CAMPO-LARGO(2)
044900              WS-CAMPO-ACTUAL(3) COUNT IN WS-CAMPO-LARGO(3)
045000              WS-CAMPO-ACTUAL(4) COUNT IN WS-CAMPO-LARGO(4)
045100              WS-CAMPO-ACTUAL(5) COUNT IN WS-CAMPO-LARGO(5)
045200              WS-CAMPO-ACTUAL(6) COUNT IN WS-CAMPO-LARGO(6)
045300              WS-CAMPO-ACTUAL(7) COUNT IN WS-CAMPO-LARGO(7)
045400              WS-CAMPO-ACTUAL(8) COUNT IN WS-CAMPO-LARGO(8)
045500         TALLYING IN WS-CANT-CAMPOS
045600         ON OVERFLOW
045700            DISPLAY '*FILA CON MAS DE 8 PALABRAS, DESCARTADA'
045800            SET WS-FILA-NO-VALIDA TO TRUE
045900     END-UNSTRING.
046000
046100 2010-PARTIR-LINEA-F. EXIT.
046200
046300
046400*---- VALIDA EL CAMPO WS-IX-CAMPO (DESCOMILLA Y REVISA CHARS) ---
046500 2020-VALIDAR-CAMPOS-I.
046600
046700*    SE DEJA COMO PARRAFO APARTE (Y NO INLINE EN 2000) PORQUE
046800*    EN VERSIONES ANTERIORES SE VALIDABA CAMPO POR CAMPO CON
046900*    REGLAS DISTINTAS SEGUN LA COLUMNA; HOY TODOS LOS CAMPOS
047000*    PASAN POR LA MISMA RUTINA DE VALIDACION
047100     PERFORM 2025-VALIDAR-UNA-PALABRA-I
047200             THRU 2025-VALIDAR-UNA-PALABRA-F.
047300
047400 2020-VALIDAR-CAMPOS-F. EXIT.
047500
047600
047700*    DESCOMILLA WS-CAMPO-ACTUAL(WS-IX-CAMPO) Y LO DEJA EN
047800*    WS-PALABRA-TRABAJO PARA REVISAR SUS CARACTERES
047900 2025-VALIDAR-UNA-PALABRA-I.
048000
048100*    POR DEFECTO LA PALABRA ENTRA VALIDA; SOLO SE LA MARCA
048200*    INVALIDA SI ALGUNA DE LAS CONDICIONES DE ABAJO FALLA
048300     SET WS-PALABRA-ES-VALIDA TO TRUE
048400     MOVE SPACES              TO WS-PALABRA-TRABAJO
048500
048600     IF WS-CAMPO-LARGO(WS-IX-CAMPO) = 0 THEN
048700*       CAMPO VACIO (DOS ';' SEGUIDOS) - PALABRA VACIA VALIDA
048800        CONTINUE
048900     ELSE
049000        IF WS-CAMPO-LARGO(WS-IX-CAMPO) = 1 THEN
049100*          CAMPO DE UN SOLO CARACTER: NO HAY COMO DESCOMILLAR
049200*          (NO QUEDA NADA ENTRE LA PRIMERA Y LA ULTIMA POSICION).
049300*          SE TRATA COMO PALABRA INVALIDA (VER S-0112-92 ARRIBA).
049400           SET WS-PALABRA-NO-VALIDA TO TRUE
049500        ELSE
049600*          DOS CARACTERES O MAS: SE DESCUENTAN LAS DOS COMILLAS DE
049700*          LOS EXTREMOS PARA QUEDARSE SOLO CON EL TEXTO DE ADENTRO
049800           COMPUTE WS-PALABRA-EFEC-LARGO =
049900                   WS-CAMPO-LARGO(WS-IX-CAMPO) - 2
050000*          SI EFEC-LARGO QUEDA EN CERO (CAMPO DE EXACTAMENTE DOS
050100*          COMILLAS, '' SIN NADA ADENTRO) LA PALABRA QUEDA EN
050200*          BLANCO Y NO HACE FALTA REVISAR CARACTERES UNO POR UNO
050300           IF WS-PALABRA-EFEC-LARGO > 0 THEN
050400              MOVE WS-CAMPO-ACTUAL(WS-IX-CAMPO)
050500                        (2 : WS-PALABRA-EFEC-LARGO)
050600                   TO WS-PALABRA-TRABAJO
050700              PERFORM 2026-VALIDAR-CARACTERES-I
050800                      THRU 2026-VALIDAR-CARACTERES-F
050900                      VARYING WS-IX-CAR FROM 1 BY 1
051000                      UNTIL WS-IX-CAR > WS-PALABRA-EFEC-LARGO
051100                         OR WS-PALABRA-NO-VALIDA
051200           END-IF
051300        END-IF
051400     END-IF
051500
051600*    UNA SOLA PALABRA INVALIDA BASTA PARA DESCARTAR TODA LA FILA
051700*    (WS-FILA-NO-VALIDA SE REVISA AL VOLVER A 2020)
051800     IF WS-PALABRA-NO-VALIDA THEN
051900        MOVE WS-CAMPO-ACTUAL(WS-IX-CAMPO)
052000             TO WS-CAMPO-ACTUAL-COPIA
052100        DISPLAY '*PALABRA INVALIDA, 1ER/ULT CAR: '
052200                WS-CAMPO-PRIMER-CAR ' / ' WS-CAMPO-ULTIMO-CAR
052300        SET WS-FILA-NO-VALIDA TO TRUE
052400     ELSE
052500*       PALABRA VALIDA (O VACIA): SE GUARDA EN EL AREA TEMPORAL
052600*       DE LA FILA; RECIEN CUANDO LAS 8 COLUMNAS PASARON POR AQUI
052700*       SIN MARCAR WS-FILA-NO-VALIDA SE COPIAN TODAS A WS-TB-FILAS
052800        MOVE WS-PALABRA-TRABAJO
052900             TO WS-FIL-PALABRA-TMP(WS-IX-CAMPO)
053000     END-IF.
053100
053200 2025-VALIDAR-UNA-PALABRA-F. EXIT.
053300
053400
053500*---- REVISA QUE CADA CARACTER SEA 0-9 O '.' (CLASE NUMERICA-PUNTO
053600*     DEFINIDA EN SPECIAL-NAMES, S-0594-13) ----------------------
053700*    USA LA CLASE NUMERICA-PUNTO DE SPECIAL-NAMES (S-0594-13) EN
053800*    LUGAR DE LA CONDICION COMPUESTA QUE SE USABA ANTES
053900 2026-VALIDAR-CARACTERES-I.
054000
054100     IF WS-PAL-CAR(WS-IX-CAR) IS NOT NUMERICA-PUNTO THEN
054200        SET WS-PALABRA-NO-VALIDA TO TRUE
054300     END-IF.
054400
054500 2026-VALIDAR-CARACTERES-F. EXIT.
054600
054700
054800*---- BUSCA LA LINEA CRUDA ENTRE LAS YA ACEPTADAS (DEDUPE) ------
054900 2030-ES-DUPLICADA-I.
055000
055100*    COMPARACION LINEA-CRUDA-CONTRA-LINEA-CRUDA, POR EL MOMENTO
055200*    SECUENCIAL; NO HAY TABLA HASH PORQUE WS-MAX-FILAS ES CHICO
055300     SET WS-FILA-UNICA TO TRUE
055400
055500     PERFORM 2031-COMPARAR-LINEA-I THRU 2031-COMPARAR-LINEA-F
055600             VARYING WS-IX-FILA FROM 1 BY 1
055700             UNTIL WS-IX-FILA > WS-CONT-VALIDAS
055800                OR WS-FILA-DUPLICADA.
055900
056000 2030-ES-DUPLICADA-F. EXIT.
056100
056200
056300*    COMPARA LA LINEA CRUDA ACTUAL CONTRA LA FILA WS-IX-FILA
056400*    YA ACEPTADA
056500 2031-COMPARAR-LINEA-I.
056600
056700     IF REG-ENTRADA = WS-FIL-LINEA-CRUDA(WS-IX-FILA) THEN
056800        SET WS-FILA-DUPLICADA TO TRUE
056900     END-IF.
057000
057100 2031-COMPARAR-LINEA-F. EXIT.
057200
057300
057400*---- AGREGA LA FILA ACEPTADA A LA TABLA WS-TB-FILAS ------------
057500 2040-AGREGAR-FILA-I.
057600
057700*    SOLO LLEGAN AQUI LAS FILAS QUE PASARON 2020 (CAMPOS VALIDOS)
057800*    Y 2030 (NO DUPLICADAS); SE LES ASIGNA SU LUGAR DEFINITIVO EN
057900*    WS-TB-FILAS
058000     ADD 1 TO WS-CONT-VALIDAS
058100
058200*    WS-TB-FILAS NO TIENE MAS ESPACIO (VER WS-MAX-FILAS, S-0625-16):
058300*    SE CORTA LA LECTURA EN LUGAR DE ESCRIBIR FUERA DE LA TABLA
058400     IF WS-CONT-VALIDAS > WS-MAX-FILAS THEN
058500        DISPLAY '*ERROR TABLA WS-TB-FILAS LLENA, MAX = ' WS-MAX-FILAS
058600        MOVE 9999 TO RETURN-CODE
058700        SET WS-FIN-LECTURA TO TRUE
058800        SUBTRACT 1 FROM WS-CONT-VALIDAS
058900        GO TO 2040-AGREGAR-FILA-F
059000     END-IF
059100
059200*    WS-FIL-LINEA-CRUDA GUARDA LA LINEA ORIGINAL TAL CUAL LLEGO
059300*    (ANTES DE PARTIRLA); 2030 LA USA PARA DETECTAR DUPLICADOS
059400*    EXACTOS Y 5030 LA REUTILIZA PARA IMPRIMIR LAS FILAS SUELTAS
059500     MOVE WS-CONT-VALIDAS TO WS-FIL-INDICE(WS-CONT-VALIDAS)
059600     MOVE WS-CANT-CAMPOS  TO WS-FIL-CANT-PALAB(WS-CONT-VALIDAS)
059700     MOVE REG-ENTRADA     TO WS-FIL-LINEA-CRUDA(WS-CONT-VALIDAS)
059800
059900*    COPIA LAS HASTA 8 PALABRAS YA DESCOMILLADAS/VALIDADAS AL
060000*    LUGAR DEFINITIVO DE LA FILA EN WS-TB-FILAS (WS-FIL-PALABRA)
060100     PERFORM 2041-COPIAR-PALABRAS-I THRU 2041-COPIAR-PALABRAS-F
060200             VARYING WS-IX-COL FROM 1 BY 1
060300             UNTIL WS-IX-COL > 8
060400
060500*    WS-MAX-COLUMNAS QUEDA CON LA MAYOR CANTIDAD DE CAMPOS VISTA
060600*    EN TODO EL LOTE; LA USA LA ETAPA 4 (4010) PARA NO RECORRER
060700*    COLUMNAS QUE NINGUNA FILA LLEGO A USAR
060800     IF WS-CANT-CAMPOS > WS-MAX-COLUMNAS THEN
060900        MOVE WS-CANT-CAMPOS TO WS-MAX-COLUMNAS
061000     END-IF
061100
061200*    AGREGAR-FILA YA SUMO UNO DE MAS A WS-CONT-VALIDAS PORQUE
061300*    2000-LEER-VALIDAR-I TAMBIEN LO INCREMENTA: SE CORRIGE AQUI.
061400     SUBTRACT 1 FROM WS-CONT-VALIDAS.
061500
061600 2040-AGREGAR-FILA-F. EXIT.
061700
061800
061900*    PASA LAS PALABRAS YA VALIDADAS DE LA TABLA TEMPORAL A LA
062000*    FILA WS-CONT-VALIDAS DE WS-TB-FILAS
062100 2041-COPIAR-PALABRAS-I.
062200
062300     MOVE WS-FIL-PALABRA-TMP(WS-IX-COL)
062400          TO WS-FIL-PALABRA(WS-CONT-VALIDAS, WS-IX-COL).
062500
062600 2041-COPIAR-PALABRAS-F. EXIT.
062700
062800
062900*---- LECTURA SECUENCIAL BASICA DEL ARCHIVO DE ENTRADA ----------
063000 2100-LEER-I.
063100
063200*    LECTURA SECUENCIAL UNICA DEL ARCHIVO DE ENTRADA; NO HAY
063300*    REINTENTO, EL ESTADO '10' (FIN DE ARCHIVO) ES EL CORTE
063400*    NORMAL DEL LOOP DE 2000-LEER-VALIDAR-I
063500     READ ENTRADA INTO REG-ENTRADA
063600
063700     EVALUATE FS-ENTRADA
063800        WHEN '00'
063900           CONTINUE
064000        WHEN '10'
064100           SET WS-FIN-LECTURA TO TRUE
064200        WHEN OTHER
064300           DISPLAY '*ERROR EN LECTURA ENTRADA = ' FS-ENTRADA
064400           SET WS-FIN-LECTURA TO TRUE
064500     END-EVALUATE.
064600
064700 2100-LEER-F. EXIT.
064800
064900
065000*---- ETAPA 2: MARCA LAS PALABRAS QUE SE REPITEN 2 VECES O MAS --
065100 3000-MARCAR-DUPLICADAS-I.
065200
065300     PERFORM 3010-RECORRER-COLUMNAS-DUP-I
065400             THRU 3010-RECORRER-COLUMNAS-DUP-F
065500             VARYING WS-IX-FILA FROM 1 BY 1
065600             UNTIL WS-IX-FILA > WS-CONT-VALIDAS.
065700
065800 3000-MARCAR-DUPLICADAS-F. EXIT.
065900
066000
066100*    RECORRE LAS COLUMNAS DE LA FILA WS-IX-FILA PARA CONTAR
066200*    FRECUENCIA DE PALABRAS
066300 3010-RECORRER-COLUMNAS-DUP-I.
066400
066500     PERFORM 3020-BUSCAR-FRECUENCIA-I
066600             THRU 3020-BUSCAR-FRECUENCIA-F
066700             VARYING WS-IX-COL FROM 1 BY 1
066800             UNTIL WS-IX-COL > WS-FIL-CANT-PALAB(WS-IX-FILA).
066900
067000 3010-RECORRER-COLUMNAS-DUP-F. EXIT.
067100
067200
067300*    BUSCA LA PALABRA DE LA COLUMNA ACTUAL EN WS-TB-FRECUENCIA;
067400*    SI LLEGA A LA SEGUNDA APARICION, LA PROMUEVE A DUPLICADA
067500 3020-BUSCAR-FRECUENCIA-I.
067600
067700*    WS-TB-FRECUENCIA YA VIENE ORDENADA POR WS-FRC-PALABRA
067800*    (SE CARGA EN ORDEN DE PRIMERA APARICION, VER 3010), POR LO
067900*    QUE EL SEARCH SECUENCIAL ES SUFICIENTE, NO SE USA SEARCH ALL
068000     IF WS-FIL-PALABRA(WS-IX-FILA, WS-IX-COL) = SPACES THEN
068100        GO TO 3020-BUSCAR-FRECUENCIA-F
068200     END-IF
068300
068400*    WS-IX-FRC QUEDA APUNTANDO A LA ENTRADA DE LA PALABRA, YA SEA
068500*    LA EXISTENTE (SI EL SEARCH LA ENCUENTRA) O LA NUEVA QUE SE
068600*    ABRE EN LA RAMA ELSE
068700     SET WS-NO-ENCONTRADO TO TRUE
068800     SET WS-IX-FRC TO 1
068900
069000     SEARCH WS-FRC-ENTRADA
069100        AT END
069200           CONTINUE
069300        WHEN WS-IX-FRC <= WS-FRC-TOTAL AND
069400             WS-FRC-PALABRA(WS-IX-FRC)
069500             = WS-FIL-PALABRA(WS-IX-FILA, WS-IX-COL)
069600           SET WS-SI-ENCONTRADO TO TRUE
069700     END-SEARCH
069800
069900*    SEGUNDA (O MAS) APARICION DE LA PALABRA: SUMA LA CUENTA Y,
070000*    EXACTAMENTE AL LLEGAR A 2, LA PROMUEVE A DUPLICADA (LAS
070100*    APARICIONES 3, 4, ... YA NO VUELVEN A PROMOVERLA)
070200     IF WS-SI-ENCONTRADO THEN
070300        ADD 1 TO WS-FRC-CANT(WS-IX-FRC)
070400        IF WS-FRC-CANT(WS-IX-FRC) = 2 THEN
070500           PERFORM 3030-AGREGAR-PALABRA-DUPLIC-I
070600                   THRU 3030-AGREGAR-PALABRA-DUPLIC-F
070700        END-IF
070800     ELSE
070900*       PRIMERA APARICION: ABRE ENTRADA NUEVA CON CUENTA EN 1
071000        ADD 1 TO WS-FRC-TOTAL
071100        SET WS-IX-FRC TO WS-FRC-TOTAL
071200        MOVE WS-FIL-PALABRA(WS-IX-FILA, WS-IX-COL)
071300             TO WS-FRC-PALABRA(WS-IX-FRC)
071400        MOVE 1 TO WS-FRC-CANT(WS-IX-FRC)
071500     END-IF.
071600
071700 3020-BUSCAR-FRECUENCIA-F. EXIT.
071800
071900
072000*    ABRE UNA ENTRADA NUEVA EN WS-TB-DUPLIC PARA LA PALABRA QUE
072100*    ACABA DE LLEGAR A SU SEGUNDA APARICION
072200 3030-AGREGAR-PALABRA-DUPLIC-I.
072300
072400*    SOLO SE LLEGA AQUI DESDE 3020 CUANDO EL CONTADOR DE LA
072500*    PALABRA ACABA DE PASAR DE 1 A 2; DE LA TERCERA APARICION
072600*    EN ADELANTE EL CONTADOR SIGUE SUBIENDO PERO YA NO SE VUELVE
072700*    A ENTRAR AQUI (LA ENTRADA EN WS-TB-DUPLIC YA EXISTE)
072800     ADD 1 TO WS-DUP-CANT
072900
073000*    WS-TB-DUPLIC NO TIENE MAS ESPACIO (VER WS-MAX-DUPLIC, S-0625-16)
073100     IF WS-DUP-CANT > WS-MAX-DUPLIC THEN
073200        DISPLAY '*ERROR TABLA WS-TB-DUPLIC LLENA, MAX = '
073300                WS-MAX-DUPLIC
073400        MOVE 9999 TO RETURN-CODE
073500        SUBTRACT 1 FROM WS-DUP-CANT
073600        GO TO 3030-AGREGAR-PALABRA-DUPLIC-F
073700     END-IF
073800
073900*    LA PALABRA QUEDA REGISTRADA Y SU LISTA DE COLUMNAS VISTAS
074000*    ARRANCA VACIA; LA PROPIA COLUMNA ACTUAL (WS-IX-COL) SE
074100*    AGREGA RECIEN AL VOLVER A 3130, NO AQUI
074200     MOVE WS-FIL-PALABRA(WS-IX-FILA, WS-IX-COL)
074300          TO WS-DUP-PALABRA(WS-DUP-CANT)
074400     MOVE ZEROS TO WS-DUP-CANT-POS(WS-DUP-CANT).
074500
074600 3030-AGREGAR-PALABRA-DUPLIC-F. EXIT.
074700
074800
074900*---- ETAPAS 3 Y 4: ARMA LAS CONDICIONES DE FUSION POR COLUMNA --
075000 3100-FORMAR-CONDICIONES-I.
075100
075200*    RECORRE FILA POR FILA (SOLO LAS VALIDAS) Y, DENTRO DE CADA
075300*    FILA, COLUMNA POR COLUMNA, PARA DETECTAR CUALES PALABRAS
075400*    YA FUERON VISTAS EN OTRA FILA EN ESA MISMA COLUMNA; ESO ES
075500*    LO QUE ORIGINA UNA CONDICION DE FUSION (WS-TB-CONDIC)
075600     PERFORM 3110-RECORRER-COLUMNAS-COND-I
075700             THRU 3110-RECORRER-COLUMNAS-COND-F
075800             VARYING WS-IX-FILA FROM 1 BY 1
075900             UNTIL WS-IX-FILA > WS-CONT-VALIDAS.
076000
076100 3100-FORMAR-CONDICIONES-F. EXIT.
076200
076300
076400*    RECORRE LAS COLUMNAS DE LA FILA PARA BUSCAR PALABRAS YA
076500*    MARCADAS COMO DUPLICADAS
076600 3110-RECORRER-COLUMNAS-COND-I.
076700
076800     PERFORM 3120-BUSCAR-DUPLIC-I THRU 3120-BUSCAR-DUPLIC-F
076900             VARYING WS-IX-COL FROM 1 BY 1
077000             UNTIL WS-IX-COL > WS-FIL-CANT-PALAB(WS-IX-FILA).
077100
077200 3110-RECORRER-COLUMNAS-COND-F. EXIT.
077300
077400
077500*    BUSCA LA PALABRA DE LA COLUMNA ACTUAL EN WS-TB-DUPLIC
077600 3120-BUSCAR-DUPLIC-I.
077700
077800*    PARA CADA PALABRA NO VACIA DE LA FILA SE FIJA SI QUEDO
077900*    MARCADA COMO DUPLICADA EN LA ETAPA ANTERIOR (WS-TB-DUPLIC);
078000*    SI NO ESTA AHI, LA PALABRA ES UNICA Y NO GENERA CONDICION
078100     IF WS-FIL-PALABRA(WS-IX-FILA, WS-IX-COL) = SPACES THEN
078200        GO TO 3120-BUSCAR-DUPLIC-F
078300     END-IF
078400
078500     SET WS-NO-ENCONTRADO TO TRUE
078600     SET WS-IX-DUP TO 1
078700
078800     SEARCH WS-DUP-ENTRADA
078900        AT END
079000           CONTINUE
079100        WHEN WS-DUP-PALABRA(WS-IX-DUP)
079200             = WS-FIL-PALABRA(WS-IX-FILA, WS-IX-COL)
079300           SET WS-SI-ENCONTRADO TO TRUE
079400     END-SEARCH
079500
079600*    WS-SI-ENCONTRADO AQUI SIGNIFICA QUE ALGUNA OTRA FILA DEL
079700*    LOTE YA TRAJO ESTA MISMA PALABRA: RECIEN AHI VALE LA PENA
079800*    REGISTRAR LA COLUMNA (3130 DECIDE SI ESO ALCANZA PARA
079900*    ABRIR O ACTUALIZAR UNA CONDICION DE FUSION)
080000     IF WS-SI-ENCONTRADO THEN
080100        MOVE WS-IX-DUP TO WS-IX-DUP-ENC
080200        PERFORM 3130-REGISTRAR-POSICION-I
080300                THRU 3130-REGISTRAR-POSICION-F
080400     END-IF.
080500
080600 3120-BUSCAR-DUPLIC-F. EXIT.
080700
080800
080900*---- MARCA LA COLUMNA EN EL CONJUNTO DE LA PALABRA DUPLICADA;  -
081000*     SI YA ESTABA, LA PROMUEVE A CONDICION DE FUSION          --
081100 3130-REGISTRAR-POSICION-I.
081200
081300*    SI LA COLUMNA ACTUAL YA ESTABA REGISTRADA PARA ESTA PALABRA
081400*    DUPLICADA, ESTA ES LA SEGUNDA FILA EN ESA COLUMNA Y SE
081500*    ARMA/ACTUALIZA LA CONDICION DE FUSION (3140); SI NO, SOLO
081600*    SE AGREGA LA COLUMNA A LA LISTA DE POSICIONES VISTAS
081700     SET WS-POSICION-NUEVA TO TRUE
081800     SET WS-IX-POS TO 1
081900
082000     PERFORM 3131-BUSCAR-POSICION-I THRU 3131-BUSCAR-POSICION-F
082100             VARYING WS-IX-POS FROM 1 BY 1
082200             UNTIL WS-IX-POS > WS-DUP-CANT-POS(WS-IX-DUP-ENC)
082300                OR WS-POSICION-YA-VISTA
082400
082500     IF WS-POSICION-YA-VISTA THEN
082600        PERFORM 3140-MARCAR-CONDICION-I
082700                THRU 3140-MARCAR-CONDICION-F
082800     ELSE
082900        ADD 1 TO WS-DUP-CANT-POS(WS-IX-DUP-ENC)
083000        MOVE WS-IX-COL TO
083100             WS-DUP-POSICION(WS-IX-DUP-ENC,
083200                              WS-DUP-CANT-POS(WS-IX-DUP-ENC))
083300     END-IF.
083400
083500 3130-REGISTRAR-POSICION-F. EXIT.
083600
083700
083800*    COMPARA UNA POSICION YA REGISTRADA DE LA PALABRA CONTRA LA
083900*    COLUMNA ACTUAL
084000 3131-BUSCAR-POSICION-I.
084100
084200     IF WS-DUP-POSICION(WS-IX-DUP-ENC, WS-IX-POS) = WS-IX-COL
084300     THEN
084400        SET WS-POSICION-YA-VISTA TO TRUE
084500     END-IF.
084600
084700 3131-BUSCAR-POSICION-F. EXIT.
084800
084900
085000*    PROMUEVE LA PALABRA (YA DUPLICADA) A CONDICION DE FUSION Y
085100*    REGISTRA LA COLUMNA DONDE SE REPITE
085200 3140-MARCAR-CONDICION-I.
085300
085400*    BUSCA SI ESTA PALABRA YA TIENE ABIERTA UNA ENTRADA DE
085500*    CONDICION EN WS-TB-CONDIC; DE NO TENERLA, SE LE ABRE UNA
085600     SET WS-NO-ENCONTRADO TO TRUE
085700     SET WS-IX-CND TO 1
085800
085900     SEARCH WS-CND-ENTRADA
086000        AT END
086100           CONTINUE
086200        WHEN WS-CND-PALABRA(WS-IX-CND)
086300             = WS-FIL-PALABRA(WS-IX-FILA, WS-IX-COL)
086400           SET WS-SI-ENCONTRADO TO TRUE
086500     END-SEARCH
086600
086700*    YA TENIA CONDICION ABIERTA: SOLO SE TOMA SU INDICE
086800     IF WS-SI-ENCONTRADO THEN
086900        MOVE WS-IX-CND TO WS-IX-CND-ENC
087000     ELSE
087100*       PRIMERA VEZ QUE ESTA PALABRA SE VE REPETIDA: SE ABRE SU
087200*       ENTRADA EN WS-TB-CONDIC
087300        ADD 1 TO WS-CND-CANT
087400
087500*       WS-TB-CONDIC NO TIENE MAS ESPACIO (VER WS-MAX-CONDIC,
087600*       S-0625-16)
087700        IF WS-CND-CANT > WS-MAX-CONDIC THEN
087800           DISPLAY '*ERROR TABLA WS-TB-CONDIC LLENA, MAX = '
087900                   WS-MAX-CONDIC
088000           MOVE 9999 TO RETURN-CODE
088100           SUBTRACT 1 FROM WS-CND-CANT
088200           GO TO 3140-MARCAR-CONDICION-F
088300        END-IF
088400
088500        MOVE WS-CND-CANT TO WS-IX-CND-ENC
088600        MOVE WS-FIL-PALABRA(WS-IX-FILA, WS-IX-COL)
088700             TO WS-CND-PALABRA(WS-IX-CND-ENC)
088800*       INDICE 0-BASADO, POR ESO SE RESTA 1 AL ORDINAL
088900        COMPUTE WS-CND-INDICE(WS-IX-CND-ENC) = WS-CND-CANT - 1
089000        MOVE ZEROS TO WS-CND-CANT-POS(WS-IX-CND-ENC)
089100     END-IF
089200
089300*    LA MISMA PALABRA/COLUMNA PUEDE VOLVER A DISPARAR ESTE PARRAFO
089400*    EN UNA TERCERA, CUARTA, ... FILA (WS-DUP-POSICION NUNCA SE
089500*    LIMPIA); SE VERIFICA QUE LA COLUMNA NO ESTE YA REGISTRADA
089600*    ANTES DE AGREGARLA, IGUAL QUE HACE 3131 CON WS-DUP-POSICION
089700*    (VER S-0618-15)
089800     SET WS-POSICION-NUEVA TO TRUE
089900     SET WS-IX-POS TO 1
090000
090100*    RECORRE LAS COLUMNAS YA REGISTRADAS PARA ESTA CONDICION; SI
090200*    LA COLUMNA ACTUAL YA ESTABA, NO SE DUPLICA EL REGISTRO
090300     PERFORM 3141-BUSCAR-COND-POSICION-I
090400             THRU 3141-BUSCAR-COND-POSICION-F
090500             VARYING WS-IX-POS FROM 1 BY 1
090600             UNTIL WS-IX-POS > WS-CND-CANT-POS(WS-IX-CND-ENC)
090700                OR WS-POSICION-YA-VISTA
090800
090900*    SOLO SE AGREGA LA COLUMNA SI 3141 NO LA ENCONTRO YA REGISTRADA
091000     IF WS-POSICION-NUEVA THEN
091100        ADD 1 TO WS-CND-CANT-POS(WS-IX-CND-ENC)
091200        MOVE WS-IX-COL TO
091300             WS-CND-POSICION(WS-IX-CND-ENC,
091400                              WS-CND-CANT-POS(WS-IX-CND-ENC))
091500     END-IF.
091600
091700 3140-MARCAR-CONDICION-F. EXIT.
091800
091900
092000*    COMPARA UNA POSICION YA REGISTRADA DE LA CONDICION CONTRA
092100*    LA COLUMNA ACTUAL (VER S-0618-15)
092200 3141-BUSCAR-COND-POSICION-I.
092300
092400     IF WS-CND-POSICION(WS-IX-CND-ENC, WS-IX-POS) = WS-IX-COL
092500     THEN
092600        SET WS-POSICION-YA-VISTA TO TRUE
092700     END-IF.
092800
092900 3141-BUSCAR-COND-POSICION-F. EXIT.
093000
093100
093200*---- ETAPA 5: ASIGNA LOS ID DE GRUPO QUE DISPARA CADA FILA -----
093300 4000-ASIGNAR-GRUPOS-FILA-I.
093400
093500*    HAY UNA ENTRADA EN WS-TB-FILGRUPO POR CADA FILA VALIDA,
093600*    AUNQUE NO DISPARE NINGUNA CONDICION (QUEDA WS-FG-CANT-GRUPOS
093700*    EN CERO PARA LAS FILAS SUELTAS)
093800     MOVE WS-CONT-VALIDAS TO WS-FG-CANT
093900     COMPUTE WS-MAX-COL-MAS-1 = WS-MAX-COLUMNAS + 1
094000
094100     PERFORM 4010-RECORRER-COLUMNAS-GRUPO-I
094200             THRU 4010-RECORRER-COLUMNAS-GRUPO-F
094300             VARYING WS-IX-FILA FROM 1 BY 1
094400             UNTIL WS-IX-FILA > WS-CONT-VALIDAS.
094500
094600 4000-ASIGNAR-GRUPOS-FILA-F. EXIT.
094700
094800
094900*    RECORRE LAS COLUMNAS DE LA FILA WS-IX-FILA PARA ASIGNARLE
095000*    SUS ID DE GRUPO
095100 4010-RECORRER-COLUMNAS-GRUPO-I.
095200
095300     MOVE WS-IX-FILA TO WS-FG-INDICE-FILA(WS-IX-FILA)
095400     MOVE ZEROS      TO WS-FG-CANT-GRUPOS(WS-IX-FILA)
095500
095600     PERFORM 4020-BUSCAR-CONDIC-POR-PALABRA-I
095700             THRU 4020-BUSCAR-CONDIC-POR-PALABRA-F
095800             VARYING WS-IX-COL FROM 1 BY 1
095900             UNTIL WS-IX-COL > WS-FIL-CANT-PALAB(WS-IX-FILA).
096000
096100 4010-RECORRER-COLUMNAS-GRUPO-F. EXIT.
096200
096300
096400*    BUSCA SI LA PALABRA DE LA COLUMNA ES UNA CONDICION DE
096500*    FUSION YA REGISTRADA
096600 4020-BUSCAR-CONDIC-POR-PALABRA-I.
096700
096800*    UBICA LA ENTRADA DE WS-TB-CONDIC QUE CORRESPONDE A ESTA
096900*    PALABRA, SI LA HUBO; EL RESULTADO QUEDA EN WS-IX-CND-ENC
097000*    PARA QUE 4030 REVISE LAS POSICIONES DE COLUMNA YA VISTAS
097100     IF WS-FIL-PALABRA(WS-IX-FILA, WS-IX-COL) = SPACES THEN
097200        GO TO 4020-BUSCAR-CONDIC-POR-PALABRA-F
097300     END-IF
097400
097500     SET WS-NO-ENCONTRADO TO TRUE
097600     SET WS-IX-CND TO 1
097700
097800     SEARCH WS-CND-ENTRADA
097900        AT END
098000           CONTINUE
098100        WHEN WS-CND-PALABRA(WS-IX-CND)
098200             = WS-FIL-PALABRA(WS-IX-FILA, WS-IX-COL)
098300           SET WS-SI-ENCONTRADO TO TRUE
098400     END-SEARCH
098500
098600*    SI NO SE ENCONTRO, ESTA PALABRA NUNCA SE REPITIO EN DOS
098700*    FILAS DISTINTAS Y POR LO TANTO NO PUEDE DISPARAR UNA
098800*    FUSION DE GRUPOS; LA FILA SIGUE SU CAMINO SIN TOCAR NADA
098900     IF WS-SI-ENCONTRADO THEN
099000        MOVE WS-IX-CND TO WS-IX-CND-ENC
099100        PERFORM 4030-VERIFICAR-COLUMNA-CONDIC-I
099200                THRU 4030-VERIFICAR-COLUMNA-CONDIC-F
099300     END-IF.
099400
099500 4020-BUSCAR-CONDIC-POR-PALABRA-F. EXIT.
099600
099700
099800*    VERIFICA QUE LA COLUMNA ACTUAL SEA UNA DE LAS QUE DISPARAN
099900*    LA CONDICION Y CALCULA EL ID DE GRUPO (WS-GID-1)
100000 4030-VERIFICAR-COLUMNA-CONDIC-I.
100100
100200*    SI LA COLUMNA WS-IX-COL YA ESTABA REGISTRADA EN LA CONDICION
100300*    (WS-CND-POSICION), ESTA ES LA SEGUNDA FILA QUE CAE EN LA
100400*    MISMA COLUMNA CON LA MISMA PALABRA: SE ARMA EL PAR DE
100500*    GRUPOS WS-GID-1/WS-GID-2 QUE LA ETAPA 6 VA A FUSIONAR
100600     SET WS-POSICION-NUEVA TO TRUE
100700     SET WS-IX-POS TO 1
100800
100900     PERFORM 4031-BUSCAR-EN-POSICIONES-I
101000             THRU 4031-BUSCAR-EN-POSICIONES-F
101100             VARYING WS-IX-POS FROM 1 BY 1
101200             UNTIL WS-IX-POS > WS-CND-CANT-POS(WS-IX-CND-ENC)
101300                OR WS-POSICION-YA-VISTA
101400
101500*    EL ID DE GRUPO ES UN NUMERO SINTETICO, NO UN CONTADOR
101600*    CORRELATIVO: CODIFICA LA CONDICION (INDICE) Y LA COLUMNA EN
101700*    UNA SOLA CIFRA PARA QUE DOS FILAS QUE DISPARAN LA MISMA
101800*    CONDICION EN LA MISMA COLUMNA SIEMPRE CALCULEN EL MISMO ID,
101900*    SIN NECESITAR BUSCAR EN UNA TABLA DE IDS YA ASIGNADOS
102000     IF WS-POSICION-YA-VISTA THEN
102100        COMPUTE WS-GID-1 =
102200                WS-CND-INDICE(WS-IX-CND-ENC) * WS-MAX-COL-MAS-1
102300                + (WS-IX-COL - 1)
102400*       ESTA FILA PUEDE TERMINAR CON VARIOS IDS DE GRUPO SI
102500*       DISPARA MAS DE UNA CONDICION EN DISTINTAS COLUMNAS; 4100
102600*       LOS VA A FUSIONAR A TODOS EN UN MISMO GRUPO FINAL
102700        ADD 1 TO WS-FG-CANT-GRUPOS(WS-IX-FILA)
102800        MOVE WS-GID-1 TO
102900             WS-FG-ID-GRUPO(WS-IX-FILA,
103000                            WS-FG-CANT-GRUPOS(WS-IX-FILA))
103100     END-IF.
103200
103300 4030-VERIFICAR-COLUMNA-CONDIC-F. EXIT.
103400
103500
103600*    COMPARA UNA POSICION DE LA CONDICION CONTRA LA COLUMNA
103700*    ACTUAL
103800 4031-BUSCAR-EN-POSICIONES-I.
103900
104000     IF WS-CND-POSICION(WS-IX-CND-ENC, WS-IX-POS) = WS-IX-COL
104100     THEN
104200        SET WS-POSICION-YA-VISTA TO TRUE
104300     END-IF.
104400
104500 4031-BUSCAR-EN-POSICIONES-F. EXIT.
104600
104700
104800*---- ETAPA 6: INVIERTE FILA->GRUPOS EN GRUPO->FILAS MIEMBRO ----
104900 4100-CREAR-GRUPOS-I.
105000
105100*    LA TABLA WS-TB-FILGRUPO (UNA ENTRADA POR FILA, CON SUS
105200*    GRUPOS) SE RECORRE ACA PARA ARMAR LA TABLA WS-TB-GRUPOS
105300*    (UNA ENTRADA POR GRUPO, CON SUS FILAS MIEMBRO); ES EL
105400*    PASO PREVIO A LA FUSION POR UNION-FIND DE LA ETAPA 7
105500     PERFORM 4110-RECORRER-IDGRUPOS-FILA-I
105600             THRU 4110-RECORRER-IDGRUPOS-FILA-F
105700             VARYING WS-IX-FILA FROM 1 BY 1
105800             UNTIL WS-IX-FILA > WS-CONT-VALIDAS.
105900
106000 4100-CREAR-GRUPOS-F. EXIT.
106100
106200
106300*    RECORRE LOS ID DE GRUPO QUE DISPARO LA FILA WS-IX-FILA
106400 4110-RECORRER-IDGRUPOS-FILA-I.
106500
106600     PERFORM 4120-BUSCAR-GRUPO-I THRU 4120-BUSCAR-GRUPO-F
106700             VARYING WS-IX-GID FROM 1 BY 1
106800             UNTIL WS-IX-GID > WS-FG-CANT-GRUPOS(WS-IX-FILA).
106900
107000 4110-RECORRER-IDGRUPOS-FILA-F. EXIT.
107100
107200
107300*    BUSCA EL ID DE GRUPO EN WS-TB-GRUPOS; SI NO EXISTE, ABRE
107400*    UNA ENTRADA NUEVA CON LA FILA COMO PRIMER MIEMBRO
107500 4120-BUSCAR-GRUPO-I.
107600
107700*    WS-GID-1 ES EL ID DE GRUPO QUE ESTA FILA DISPARO EN LA
107800*    COLUMNA WS-IX-GID (CALCULADO EN LA ETAPA 5, VER 4030)
107900     MOVE WS-FG-ID-GRUPO(WS-IX-FILA, WS-IX-GID) TO WS-GID-1
108000
108100     SET WS-NO-ENCONTRADO TO TRUE
108200     SET WS-IX-GRP TO 1
108300
108400*    RECORRE WS-TB-GRUPOS BUSCANDO UNA ENTRADA CON ESTE MISMO ID;
108500*    SI APARECE, LA FILA SE SUMA COMO MIEMBRO DE ESE GRUPO, SI NO
108600*    SE ABRE UNA ENTRADA NUEVA EN LA RAMA ELSE MAS ABAJO
108700     SEARCH WS-GRP-ENTRADA
108800        AT END
108900           CONTINUE
109000        WHEN WS-IX-GRP <= WS-GRP-CANT AND
109100             WS-GRP-ID(WS-IX-GRP) = WS-GID-1
109200           SET WS-SI-ENCONTRADO TO TRUE
109300     END-SEARCH
109400
109500*    RAMA "EL GRUPO YA EXISTE": SUMA UN MIEMBRO MAS
109600     IF WS-SI-ENCONTRADO THEN
109700        ADD 1 TO WS-GRP-CANT-MIEMB(WS-IX-GRP)
109800
109900*       WS-GRP-MIEMBRO NO TIENE MAS ESPACIO PARA ESTE GRUPO (VER
110000*       WS-MAX-MIEMBROS, S-0625-16)
110100        IF WS-GRP-CANT-MIEMB(WS-IX-GRP) > WS-MAX-MIEMBROS THEN
110200           DISPLAY '*ERROR MIEMBROS DE GRUPO AL TOPE, MAX = '
110300                   WS-MAX-MIEMBROS
110400           MOVE 9999 TO RETURN-CODE
110500           SUBTRACT 1 FROM WS-GRP-CANT-MIEMB(WS-IX-GRP)
110600           GO TO 4120-BUSCAR-GRUPO-F
110700        END-IF
110800
110900*       AGREGA LA FILA AL FINAL DE LA LISTA DE MIEMBROS DEL GRUPO
111000        MOVE WS-IX-FILA TO
111100             WS-GRP-MIEMBRO(WS-IX-GRP,
111200                            WS-GRP-CANT-MIEMB(WS-IX-GRP))
111300     ELSE
111400*       RAMA "GRUPO NUEVO": ABRE UNA ENTRADA CON LA FILA ACTUAL
111500*       COMO UNICO MIEMBRO POR AHORA
111600        ADD 1 TO WS-GRP-CANT
111700
111800*       WS-TB-GRUPOS NO TIENE MAS ESPACIO (VER WS-MAX-GRUPOS,
111900*       S-0625-16)
112000        IF WS-GRP-CANT > WS-MAX-GRUPOS THEN
112100           DISPLAY '*ERROR TABLA WS-TB-GRUPOS LLENA, MAX = '
112200                   WS-MAX-GRUPOS
112300           MOVE 9999 TO RETURN-CODE
112400           SUBTRACT 1 FROM WS-GRP-CANT
112500           GO TO 4120-BUSCAR-GRUPO-F
112600        END-IF
112700
112800*       EL GRUPO NACE ACTIVO; SOLO DEJA DE ESTARLO SI LA ETAPA 7
112900*       LO ABSORBE MAS ADELANTE DENTRO DE OTRO GRUPO (VER 4230)
113000        MOVE WS-GID-1  TO WS-GRP-ID(WS-GRP-CANT)
113100        MOVE 1         TO WS-GRP-CANT-MIEMB(WS-GRP-CANT)
113200        MOVE WS-IX-FILA TO WS-GRP-MIEMBRO(WS-GRP-CANT, 1)
113300        SET WS-GRP-ES-ACTIVO(WS-GRP-CANT) TO TRUE
113400     END-IF.
113500
113600 4120-BUSCAR-GRUPO-F. EXIT.
113700
113800
113900*---- ETAPA 7: FUSION DE GRUPOS POR UNION-FIND ------------------
114000 4200-FUSIONAR-GRUPOS-I.
114100
114200     PERFORM 4210-RECORRER-PARES-GRUPO-I
114300             THRU 4210-RECORRER-PARES-GRUPO-F
114400             VARYING WS-IX-FILA FROM 1 BY 1
114500             UNTIL WS-IX-FILA > WS-CONT-VALIDAS.
114600
114700 4200-FUSIONAR-GRUPOS-F. EXIT.
114800
114900
115000*    SI LA FILA DISPARO 2 O MAS CONDICIONES, FUSIONA SUS GRUPOS
115100*    DE A PARES CONSECUTIVOS
115200 4210-RECORRER-PARES-GRUPO-I.
115300
115400     IF WS-FG-CANT-GRUPOS(WS-IX-FILA) < 2 THEN
115500        GO TO 4210-RECORRER-PARES-GRUPO-F
115600     END-IF
115700
115800     PERFORM 4211-PROCESAR-UN-PAR-I THRU 4211-PROCESAR-UN-PAR-F
115900             VARYING WS-IX-PAR FROM 2 BY 1
116000             UNTIL WS-IX-PAR > WS-FG-CANT-GRUPOS(WS-IX-FILA).
116100
116200 4210-RECORRER-PARES-GRUPO-F. EXIT.
116300
116400
116500*    BUSCA LA RAIZ DE CADA UNO DE LOS DOS GRUPOS DEL PAR Y, SI
116600*    SON DISTINTAS, LOS FUSIONA
116700 4211-PROCESAR-UN-PAR-I.
116800
116900*    WS-IX-PAR Y WS-IX-PAR - 1 SON LOS DOS IDS DE GRUPO DEL PAR
117000*    CONSECUTIVO QUE 4210 ESTA PROCESANDO EN ESTA VUELTA
117100     MOVE WS-FG-ID-GRUPO(WS-IX-FILA, WS-IX-PAR - 1) TO WS-GID-1
117200     MOVE WS-FG-ID-GRUPO(WS-IX-FILA, WS-IX-PAR)     TO WS-GID-2
117300
117400*    UNION-FIND: ANTES DE FUSIONAR HAY QUE SABER LA RAIZ VIGENTE
117500*    DE CADA GRUPO, PORQUE CUALQUIERA DE LOS DOS PUEDE YA HABER
117600*    SIDO ABSORBIDO POR UNA FUSION ANTERIOR EN ESTA MISMA FILA
117700     MOVE WS-GID-1 TO WS-RAIZ-ACTUAL
117800     PERFORM 4220-BUSCAR-RAIZ-I THRU 4220-BUSCAR-RAIZ-F
117900     MOVE WS-RAIZ-ACTUAL TO WS-RAIZ-1
118000
118100     MOVE WS-GID-2 TO WS-RAIZ-ACTUAL
118200     PERFORM 4220-BUSCAR-RAIZ-I THRU 4220-BUSCAR-RAIZ-F
118300     MOVE WS-RAIZ-ACTUAL TO WS-RAIZ-2
118400
118500*    SI LAS DOS RAICES YA COINCIDEN, LOS GRUPOS YA ESTAN FUSIONADOS
118600*    (POR UNA CONDICION ANTERIOR) Y NO HAY NADA MAS QUE HACER
118700     IF WS-RAIZ-1 NOT EQUAL WS-RAIZ-2 THEN
118800        PERFORM 4230-ABSORBER-GRUPO-I THRU 4230-ABSORBER-GRUPO-F
118900     END-IF.
119000
119100 4211-PROCESAR-UN-PAR-F. EXIT.
119200
119300
119400*---- BUSCA LA RAIZ DE WS-RAIZ-ACTUAL SIGUIENDO WS-TB-PADRES ----
119500*     (BUSQUEDA ITERATIVA, UN NIVEL POR VUELTA; NO SE APLICA
119600*     COMPRESION DE CAMINO MAS ALLA DE LO QUE HACE CADA VUELTA)
119700 4220-BUSCAR-RAIZ-I.
119800
119900     SET WS-TIENE-PADRE TO TRUE
120000
120100     PERFORM 4221-BUSCAR-PADRE-I THRU 4221-BUSCAR-PADRE-F
120200             UNTIL WS-SIN-PADRE.
120300
120400 4220-BUSCAR-RAIZ-F. EXIT.
120500
120600
120700*    BUSCA SI WS-RAIZ-ACTUAL YA FUE ABSORBIDO POR OTRO GRUPO
120800 4221-BUSCAR-PADRE-I.
120900
121000*    SUBE UN NIVEL EN LA CADENA DE PADRES (WS-TB-PADRES) DESDE
121100*    WS-RAIZ-ACTUAL; SE REPITE DESDE 4220 HASTA LLEGAR A UN
121200*    GRUPO SIN PADRE, QUE ES LA RAIZ VIGENTE TRAS LA FUSION
121300     SET WS-SIN-PADRE TO TRUE
121400     SET WS-IX-PAD TO 1
121500
121600     SEARCH WS-PAD-ENTRADA
121700        AT END
121800           CONTINUE
121900        WHEN WS-IX-PAD <= WS-PAD-CANT AND
122000             WS-PAD-ID-HIJO(WS-IX-PAD) = WS-RAIZ-ACTUAL
122100           MOVE WS-PAD-ID-PADRE(WS-IX-PAD) TO WS-RAIZ-ACTUAL
122200           SET WS-TIENE-PADRE TO TRUE
122300     END-SEARCH.
122400
122500 4221-BUSCAR-PADRE-F. EXIT.
122600
122700
122800*---- ABSORBE WS-RAIZ-2 DENTRO DE WS-RAIZ-1 -------------------
122900 4230-ABSORBER-GRUPO-I.
123000
123100*    EL GRUPO WS-GID-2 PASA SUS MIEMBROS A WS-GID-1 Y QUEDA
123200*    REGISTRADO COMO HIJO EN WS-TB-PADRES; DE LOS DOS GRUPOS
123300*    QUE DISPARARON LA CONDICION, SOLO WS-GID-1 SIGUE ACTIVO
123400     PERFORM 4232-UBICAR-GRUPO-I THRU 4232-UBICAR-GRUPO-F
123500             VARYING WS-IX-GRP FROM 1 BY 1
123600             UNTIL WS-IX-GRP > WS-GRP-CANT
123700
123800     PERFORM 4231-COPIAR-MIEMBROS-I THRU 4231-COPIAR-MIEMBROS-F
123900
124000     ADD 1 TO WS-PAD-CANT
124100
124200*    WS-TB-PADRES NO TIENE MAS ESPACIO (VER WS-MAX-PADRES, S-0625-16)
124300     IF WS-PAD-CANT > WS-MAX-PADRES THEN
124400        DISPLAY '*ERROR TABLA WS-TB-PADRES LLENA, MAX = '
124500                WS-MAX-PADRES
124600        MOVE 9999 TO RETURN-CODE
124700        SUBTRACT 1 FROM WS-PAD-CANT
124800        GO TO 4230-ABSORBER-GRUPO-F
124900     END-IF
125000
125100*    WS-TB-PADRES ES EL ARBOL DE UNION-FIND: CADA FILA DICE "LA
125200*    RAIZ WS-RAIZ-2 PASO A COLGAR DE LA RAIZ WS-RAIZ-1"; 4220
125300*    RECORRE ESTA TABLA MAS ADELANTE PARA RESOLVER LA RAIZ VIGENTE
125400*    DE CUALQUIER GRUPO, AUN DESPUES DE VARIAS FUSIONES ENCADENADAS
125500     MOVE WS-RAIZ-2 TO WS-PAD-ID-HIJO(WS-PAD-CANT)
125600     MOVE WS-RAIZ-1 TO WS-PAD-ID-PADRE(WS-PAD-CANT).
125700
125800 4230-ABSORBER-GRUPO-F. EXIT.
125900
126000
126100*---- LOCALIZA LAS ENTRADAS DE TABLA DE WS-RAIZ-1 Y WS-RAIZ-2 ---
126200 4232-UBICAR-GRUPO-I.
126300
126400*    RECORRIDO LINEAL DE TODA WS-TB-GRUPOS (EJECUTADO DESDE 4230
126500*    CON PERFORM ... VARYING); AL TERMINAR, WS-IX-GRP-1-AUX Y
126600*    WS-IX-GRP-ENC QUEDAN APUNTANDO A LAS DOS ENTRADAS DEL PAR
126700     IF WS-GRP-ID(WS-IX-GRP) = WS-RAIZ-1 THEN
126800        MOVE WS-IX-GRP TO WS-IX-GRP-1-AUX
126900     END-IF
127000     IF WS-GRP-ID(WS-IX-GRP) = WS-RAIZ-2 THEN
127100        MOVE WS-IX-GRP TO WS-IX-GRP-ENC
127200     END-IF.
127300
127400 4232-UBICAR-GRUPO-F. EXIT.
127500
127600
127700*---- COPIA LOS MIEMBROS DE LA ENTRADA DE WS-RAIZ-2 (ABSORBIDA) -
127800*     A LA ENTRADA DE WS-RAIZ-1, Y DESACTIVA LA DE WS-RAIZ-2
127900 4231-COPIAR-MIEMBROS-I.
128000
128100     PERFORM 4233-COPIAR-UN-MIEMBRO-I
128200             THRU 4233-COPIAR-UN-MIEMBRO-F
128300             VARYING WS-IX-MIEM FROM 1 BY 1
128400             UNTIL WS-IX-MIEM > WS-GRP-CANT-MIEMB(WS-IX-GRP-ENC)
128500
128600     SET WS-GRP-NO-ACTIVO(WS-IX-GRP-ENC) TO TRUE.
128700
128800 4231-COPIAR-MIEMBROS-F. EXIT.
128900
129000
129100*    COPIA UNA FILA MIEMBRO DEL GRUPO ABSORBIDO (WS-IX-GRP-ENC)
129200*    AL GRUPO QUE ABSORBE (WS-IX-GRP-1-AUX)
129300 4233-COPIAR-UN-MIEMBRO-I.
129400
129500*    WS-IX-MIEM RECORRE LOS MIEMBROS DEL GRUPO ABSORBIDO, UNO
129600*    POR LLAMADA (VARYING DE 4231); AQUI SOLO SE MUEVE EL MIEMBRO
129700*    QUE LE TOCA A ESTA VUELTA DEL PERFORM
129800     ADD 1 TO WS-GRP-CANT-MIEMB(WS-IX-GRP-1-AUX)
129900
130000*    WS-GRP-MIEMBRO DEL GRUPO QUE ABSORBE NO TIENE MAS ESPACIO (VER
130100*    WS-MAX-MIEMBROS, S-0625-16)
130200     IF WS-GRP-CANT-MIEMB(WS-IX-GRP-1-AUX) > WS-MAX-MIEMBROS THEN
130300        DISPLAY '*ERROR MIEMBROS DE GRUPO AL TOPE, MAX = '
130400                WS-MAX-MIEMBROS
130500        MOVE 9999 TO RETURN-CODE
130600        SUBTRACT 1 FROM WS-GRP-CANT-MIEMB(WS-IX-GRP-1-AUX)
130700        GO TO 4233-COPIAR-UN-MIEMBRO-F
130800     END-IF
130900
131000*    LA FILA SE COPIA A LA COLA DE MIEMBROS DEL GRUPO QUE ABSORBE;
131100*    NO SE BORRA NADA DEL GRUPO ABSORBIDO (SOLO QUEDA INACTIVO
131200*    MAS ARRIBA, EN 4231) PORQUE SU ENTRADA YA NO SE VUELVE A LEER
131300     MOVE WS-GRP-MIEMBRO(WS-IX-GRP-ENC, WS-IX-MIEM) TO
131400          WS-GRP-MIEMBRO(WS-IX-GRP-1-AUX,
131500                         WS-GRP-CANT-MIEMB(WS-IX-GRP-1-AUX)).
131600
131700 4233-COPIAR-UN-MIEMBRO-F. EXIT.
131800
131900
132000*---- ETAPA 8: ORDENA Y ESCRIBE EL REPORTE FINAL ----------------
132100 5000-ESCRIBIR-REPORTE-I.
132200
132300*    DE TODA LA TABLA WS-TB-GRUPOS SOLO INTERESAN LOS GRUPOS QUE
132400*    LLEGARON VIVOS (WS-GRP-ES-ACTIVO) A ESTA ETAPA Y QUE TIENEN
132500*    2 O MAS MIEMBROS; 5005 LOS JUNTA EN WS-TB-ORD PARA ORDENARLOS
132600     PERFORM 5005-RECOLECTAR-ACTIVOS-I
132700             THRU 5005-RECOLECTAR-ACTIVOS-F
132800             VARYING WS-IX-GRP FROM 1 BY 1
132900             UNTIL WS-IX-GRP > WS-GRP-CANT
133000
133100*    ORDENA POR CANTIDAD DE MIEMBROS (VER S-0301-94 PARA EL
133200*    CRITERIO DE EMPATE)
133300     PERFORM 5010-ORDENAR-GRUPOS-I THRU 5010-ORDENAR-GRUPOS-F
133400
133500*    WS-CONT-GRUPOS ACUMULA, A LO LARGO DE TODO EL PARRAFO, EL
133600*    TOTAL DE GRUPOS EFECTIVAMENTE ESCRITOS AL LISTADO (LOS DE
133700*    5020 MAS LOS SUELTOS DE 5030)
133800     MOVE ZEROS TO WS-CONT-GRUPOS
133900
134000*    ENCABEZADO DEL LISTADO: CUANTOS GRUPOS DE 2 O MAS MIEMBROS HAY
134100     MOVE SPACES TO WS-LINEA-SALIDA
134200     MOVE WS-CANT-ACTIVOS TO WS-NUMERO-EDIT
134300     STRING 'There are ' DELIMITED BY SIZE
134400            WS-NUMERO-EDIT DELIMITED BY SIZE
134500            ' groups with 2 elements and more.' DELIMITED BY SIZE
134600            INTO WS-LINEA-SALIDA
134700     MOVE WS-LINEA-SALIDA TO REG-SALIDA
134800     WRITE REG-SALIDA
134900
135000*    UN BLOQUE POR CADA GRUPO MULTIMIEMBRO, YA ORDENADO
135100     PERFORM 5020-ESCRIBIR-GRUPOS-ORDENADOS-I
135200             THRU 5020-ESCRIBIR-GRUPOS-ORDENADOS-F
135300             VARYING WS-IX-ORD FROM 1 BY 1
135400             UNTIL WS-IX-ORD > WS-CANT-ACTIVOS
135500
135600*    DESPUES DE LOS GRUPOS, LAS FILAS QUE NO DISPARARON NINGUNA
135700*    CONDICION (GRUPOS DE UN SOLO MIEMBRO)
135800     PERFORM 5030-ESCRIBIR-SUELTAS-I THRU 5030-ESCRIBIR-SUELTAS-F
135900             VARYING WS-IX-FILA FROM 1 BY 1
136000             UNTIL WS-IX-FILA > WS-CONT-VALIDAS
136100
136200*    TOTAL DE GRUPOS (MULTIMIEMBRO + SUELTOS) ESCRITOS AL LISTADO
136300     MOVE SPACES TO WS-LINEA-SALIDA
136400     MOVE WS-CONT-GRUPOS TO WS-NUMERO-EDIT
136500     STRING 'All ' DELIMITED BY SIZE
136600            WS-NUMERO-EDIT DELIMITED BY SIZE
136700            ' groups created.' DELIMITED BY SIZE
136800            INTO WS-LINEA-SALIDA
136900     MOVE WS-LINEA-SALIDA TO REG-SALIDA
137000     WRITE REG-SALIDA
137100
137200*    CIERRA EL LISTADO CON LAS ESTADISTICAS DE CORRIDA
137300     PERFORM 5050-ESCRIBIR-ESTADISTICAS-I
137400             THRU 5050-ESCRIBIR-ESTADISTICAS-F.
137500
137600 5000-ESCRIBIR-REPORTE-F. EXIT.
137700
137800
137900*    JUNTA LOS INDICES DE LOS GRUPOS QUE QUEDARON ACTIVOS LUEGO
138000*    DE LA FUSION, PARA ORDENARLOS
138100 5005-RECOLECTAR-ACTIVOS-I.
138200
138300     IF WS-GRP-ES-ACTIVO(WS-IX-GRP) THEN
138400        ADD 1 TO WS-CANT-ACTIVOS
138500        MOVE WS-IX-GRP TO WS-ORDEN-GRUPO(WS-CANT-ACTIVOS)
138600     END-IF.
138700
138800 5005-RECOLECTAR-ACTIVOS-F. EXIT.
138900
139000
139100*---- ORDENA WS-ORDEN-GRUPO POR CANTIDAD DE MIEMBROS DESCENDENTE,
139200*     CON EMPATE POR ID DE GRUPO ASCENDENTE (INTERCAMBIO SIMPLE)
139300 5010-ORDENAR-GRUPOS-I.
139400
139500*    LA CANTIDAD DE GRUPOS ACTIVOS (WS-CANT-ACTIVOS) ES SIEMPRE
139600*    CHICA FRENTE A WS-MAX-GRUPOS, POR LO QUE EL INTERCAMBIO
139700*    SIMPLE (O(N**2)) ALCANZA SIN NECESIDAD DE UN SORT DE JCL
139800     PERFORM 5011-PASADA-ORDEN-I THRU 5011-PASADA-ORDEN-F
139900             VARYING WS-IX-ORD FROM 1 BY 1
140000             UNTIL WS-IX-ORD > WS-CANT-ACTIVOS.
140100
140200 5010-ORDENAR-GRUPOS-F. EXIT.
140300
140400
140500*    UNA PASADA DEL INTERCAMBIO SIMPLE SOBRE WS-ORDEN-GRUPO
140600 5011-PASADA-ORDEN-I.
140700
140800     PERFORM 5012-COMPARAR-INTERCAMBIAR-I
140900             THRU 5012-COMPARAR-INTERCAMBIAR-F
141000             VARYING WS-IX-ORD-2 FROM 1 BY 1
141100             UNTIL WS-IX-ORD-2 > WS-CANT-ACTIVOS - WS-IX-ORD.
141200
141300 5011-PASADA-ORDEN-F. EXIT.
141400
141500
141600*    COMPARA DOS ENTRADAS CONSECUTIVAS DE WS-ORDEN-GRUPO Y LAS
141700*    INTERCAMBIA SI NO RESPETAN EL ORDEN DE SALIDA
141800 5012-COMPARAR-INTERCAMBIAR-I.
141900
142000*    WS-IX-GRP/WS-IX-GRP-ENC SON LOS DOS INDICES DE WS-TB-GRUPOS
142100*    QUE OCUPAN ESTE PASO DE LA BURBUJA (WS-IX-ORD-2 Y EL SIGUIENTE)
142200     SET WS-IX-GRP     TO WS-ORDEN-GRUPO(WS-IX-ORD-2)
142300     MOVE WS-ORDEN-GRUPO(WS-IX-ORD-2 + 1)  TO WS-IX-GRP-ENC
142400
142500     SET WS-NO-ENCONTRADO TO TRUE
142600
142700*    MAYOR CANTIDAD DE MIEMBROS PRIMERO; EN CASO DE EMPATE,
142800*    MENOR ID DE GRUPO PRIMERO (CRITERIO FIJADO EN S-0301-94)
142900     IF WS-GRP-CANT-MIEMB(WS-IX-GRP)
143000        < WS-GRP-CANT-MIEMB(WS-IX-GRP-ENC) THEN
143100        SET WS-SI-ENCONTRADO TO TRUE
143200     ELSE
143300        IF WS-GRP-CANT-MIEMB(WS-IX-GRP)
143400           = WS-GRP-CANT-MIEMB(WS-IX-GRP-ENC) AND
143500           WS-GRP-ID(WS-IX-GRP) > WS-GRP-ID(WS-IX-GRP-ENC) THEN
143600           SET WS-SI-ENCONTRADO TO TRUE
143700        END-IF
143800     END-IF
143900
144000*    WS-SI-ENCONTRADO AQUI SIGNIFICA "ESTAN FUERA DE ORDEN"; SOLO
144100*    EN ESE CASO SE INTERCAMBIAN LAS DOS POSICIONES DE WS-ORDEN-GRUPO
144200     IF WS-SI-ENCONTRADO THEN
144300        MOVE WS-ORDEN-GRUPO(WS-IX-ORD-2) TO WS-TMP-ORDEN
144400        MOVE WS-ORDEN-GRUPO(WS-IX-ORD-2 + 1)
144500             TO WS-ORDEN-GRUPO(WS-IX-ORD-2)
144600        MOVE WS-TMP-ORDEN TO WS-ORDEN-GRUPO(WS-IX-ORD-2 + 1)
144700     END-IF.
144800
144900 5012-COMPARAR-INTERCAMBIAR-F. EXIT.
145000
145100
145200*---- ESCRIBE UN GRUPO (MULTIMIEMBRO) YA ORDENADO ---------------
145300 5020-ESCRIBIR-GRUPOS-ORDENADOS-I.
145400
145500*    ESCRIBE UNA LINEA DE REPORTE POR CADA GRUPO DE 2 O MAS
145600*    FILAS, EN EL ORDEN YA CALCULADO POR 5010 (WS-ORDEN-GRUPO)
145700     SET WS-IX-GRP TO WS-ORDEN-GRUPO(WS-IX-ORD)
145800     ADD 1 TO WS-CONT-GRUPOS
145900
146000*    ENCABEZADO DEL BLOQUE: NUMERO DE ORDEN DEL GRUPO (WS-CONT-GRUPOS,
146100*    NO EL INDICE FISICO WS-IX-GRP) Y CANTIDAD DE MIEMBROS
146200     MOVE SPACES TO WS-LINEA-SALIDA
146300     MOVE WS-CONT-GRUPOS TO WS-NUMERO-EDIT
146400     STRING 'Group #' DELIMITED BY SIZE
146500            WS-NUMERO-EDIT DELIMITED BY SIZE
146600            ' (consists of ' DELIMITED BY SIZE
146700            INTO WS-LINEA-SALIDA
146800     MOVE WS-GRP-CANT-MIEMB(WS-IX-GRP) TO WS-NUMERO-EDIT
146900     STRING WS-LINEA-SALIDA DELIMITED BY SPACE
147000            WS-NUMERO-EDIT DELIMITED BY SIZE
147100            ' elements)' DELIMITED BY SIZE
147200            INTO WS-LINEA-SALIDA
147300     MOVE WS-LINEA-SALIDA TO REG-SALIDA
147400     WRITE REG-SALIDA
147500
147600*    UNA LINEA POR CADA FILA MIEMBRO, EN EL ORDEN EN QUE QUEDARON
147700*    EN WS-GRP-MIEMBRO
147800     PERFORM 5021-ESCRIBIR-MIEMBROS-GRUPO-I
147900             THRU 5021-ESCRIBIR-MIEMBROS-GRUPO-F
148000             VARYING WS-IX-MIEM FROM 1 BY 1
148100             UNTIL WS-IX-MIEM > WS-GRP-CANT-MIEMB(WS-IX-GRP)
148200
148300*    RENGLON EN BLANCO SEPARADOR ENTRE UN BLOQUE DE GRUPO Y EL
148400*    SIGUIENTE
148500     MOVE SPACES TO REG-SALIDA
148600     WRITE REG-SALIDA.
148700
148800 5020-ESCRIBIR-GRUPOS-ORDENADOS-F. EXIT.
148900
149000
149100*    ESCRIBE LA LISTA DE PALABRAS DE UNA FILA MIEMBRO DEL GRUPO
149200 5021-ESCRIBIR-MIEMBROS-GRUPO-I.
149300
149400*    WS-IX-MIEM ES LA POSICION DENTRO DEL GRUPO; WS-GRP-MIEMBRO LA
149500*    TRADUCE AL NUMERO DE FILA ORIGINAL DEL ARCHIVO DE ENTRADA
149600     MOVE WS-GRP-MIEMBRO(WS-IX-GRP, WS-IX-MIEM) TO WS-IX-FILA
149700     PERFORM 5040-FORMAR-LISTA-PALABRAS-I
149800             THRU 5040-FORMAR-LISTA-PALABRAS-F
149900     MOVE WS-LISTA-PALABRAS TO REG-SALIDA
150000     WRITE REG-SALIDA.
150100
150200 5021-ESCRIBIR-MIEMBROS-GRUPO-F. EXIT.
150300
150400
150500*---- ESCRIBE LAS FILAS SUELTAS (SIN NINGUN ID DE GRUPO) --------
150600 5030-ESCRIBIR-SUELTAS-I.
150700
150800*    LAS FILAS SUELTAS (SIN NINGUN GRUPO ASIGNADO EN LA ETAPA 5)
150900*    SE REPORTAN CADA UNA COMO SU PROPIO GRUPO DE UN SOLO ELEMENTO
151000*    SE RECORRE WS-IX-FILA DE 1 A WS-CONT-VALIDAS (TODAS LAS FILAS
151100*    VALIDAS, NO SOLO LAS QUE PARTICIPARON EN ALGUN GRUPO)
151200     IF WS-FG-CANT-GRUPOS(WS-IX-FILA) NOT = 0 THEN
151300        GO TO 5030-ESCRIBIR-SUELTAS-F
151400     END-IF
151500
151600*    CADA FILA SUELTA CUENTA COMO UN GRUPO MAS PARA EL TOTAL FINAL
151700     ADD 1 TO WS-CONT-GRUPOS
151800     ADD 1 TO WS-CONT-SUELTAS
151900
152000*    MISMO ENCABEZADO "GROUP #N" QUE USA 5020, PERO FIJO EN
152100*    "1 ELEMENT" PORQUE UNA FILA SUELTA SOLO TIENE UN MIEMBRO
152200     MOVE SPACES TO WS-LINEA-SALIDA
152300     MOVE WS-CONT-GRUPOS TO WS-NUMERO-EDIT
152400     STRING 'Group #' DELIMITED BY SIZE
152500            WS-NUMERO-EDIT DELIMITED BY SIZE
152600            ' (consists of 1 element)' DELIMITED BY SIZE
152700            INTO WS-LINEA-SALIDA
152800     MOVE WS-LINEA-SALIDA TO REG-SALIDA
152900     WRITE REG-SALIDA
153000
153100*    WS-IX-FILA YA TRAE EL NUMERO DE LA PROPIA FILA SUELTA
153200*    (VIENE DEL PERFORM VARYING QUE INVOCA ESTE PARRAFO)
153300     PERFORM 5040-FORMAR-LISTA-PALABRAS-I
153400             THRU 5040-FORMAR-LISTA-PALABRAS-F
153500     MOVE WS-LISTA-PALABRAS TO REG-SALIDA
153600     WRITE REG-SALIDA
153700
153800*    MISMO RENGLON EN BLANCO SEPARADOR QUE CIERRA CADA
153900*    BLOQUE DE GRUPO EN 5020
154000     MOVE SPACES TO REG-SALIDA
154100     WRITE REG-SALIDA.
154200
154300 5030-ESCRIBIR-SUELTAS-F. EXIT.
154400
154500
154600*---- ARMA '[W1, W2, ...]' PARA LA FILA WS-IX-FILA --------------
154700 5040-FORMAR-LISTA-PALABRAS-I.
154800
154900*    EMPIEZA EL RENGLON CON EL CORCHETE DE APERTURA; 5041 VA
155000*    AGREGANDO CADA PALABRA (Y SU COMA) Y MAS ABAJO SE CIERRA
155100*    CON EL CORCHETE FINAL
155200     MOVE '[' TO WS-LISTA-PALABRAS
155300
155400     PERFORM 5041-AGREGAR-UNA-PALABRA-I
155500             THRU 5041-AGREGAR-UNA-PALABRA-F
155600             VARYING WS-IX-COL FROM 1 BY 1
155700             UNTIL WS-IX-COL > WS-FIL-CANT-PALAB(WS-IX-FILA)
155800
155900     STRING WS-LISTA-PALABRAS DELIMITED BY SPACE
156000            ']' DELIMITED BY SIZE
156100            INTO WS-LISTA-PALABRAS
156200         ON OVERFLOW
156300            DISPLAY '*ERROR LISTA DE PALABRAS AL TOPE DE '
156400                    'WS-LISTA-PALABRAS'
156500     END-STRING.
156600
156700 5040-FORMAR-LISTA-PALABRAS-F. EXIT.
156800
156900
157000*    AGREGA UNA PALABRA (CON SU COMA SEPARADORA SI NO ES LA
157100*    PRIMERA) A WS-LISTA-PALABRAS
157200 5041-AGREGAR-UNA-PALABRA-I.
157300
157400*    WS-LISTA-PALABRAS SE RELEE Y RESCRIBE SOBRE SI MISMA EN LAS
157500*    DOS STRING DE ABAJO; DELIMITED BY SPACE CORTA EN EL PRIMER
157600*    BLANCO, QUE ES EXACTAMENTE DONDE TERMINA LO YA ACUMULADO
157700*    (EL RESTO DEL CAMPO VIENE EN BLANCOS POR EL MOVE SPACES DE 5040)
157800     IF WS-IX-COL > 1 THEN
157900*       A PARTIR DE LA SEGUNDA PALABRA SE ANTEPONE LA COMA; LA
158000*       PRIMERA PALABRA DE LA FILA VA PEGADA AL CORCHETE SIN COMA
158100        STRING WS-LISTA-PALABRAS DELIMITED BY SPACE
158200               ', ' DELIMITED BY SIZE
158300               INTO WS-LISTA-PALABRAS
158400            ON OVERFLOW
158500               DISPLAY '*ERROR LISTA DE PALABRAS AL TOPE DE '
158600                       'WS-LISTA-PALABRAS'
158700        END-STRING
158800     END-IF
158900
159000*    AGREGA LA PALABRA DE ESTA COLUMNA AL FINAL; SI LA PALABRA
159100*    TIENE ESPACIOS INTERNOS SE VERIA CORTADA, PERO 2026 YA
159200*    RECHAZO ESE CASO EN LA ETAPA 1 (VER S-0112-92)
159300     STRING WS-LISTA-PALABRAS DELIMITED BY SPACE
159400            WS-FIL-PALABRA(WS-IX-FILA, WS-IX-COL)
159500               DELIMITED BY SPACE
159600            INTO WS-LISTA-PALABRAS
159700         ON OVERFLOW
159800            DISPLAY '*ERROR LISTA DE PALABRAS AL TOPE DE '
159900                    'WS-LISTA-PALABRAS'
160000     END-STRING.
160100
160200 5041-AGREGAR-UNA-PALABRA-F. EXIT.
160300
160400
160500*---- ESTADISTICAS DE CORRIDA (SUSTITUYEN EL RESUMEN DE TIEMPO Y
160600*     CONSUMO DE RECURSOS QUE DABA EL JCL DEL LOTE ANTERIOR) -----
160700*    VAN EXACTAMENTE DOS RENGLONES, UNO POR CADA DATO QUE
160800*    SUSTITUYE: EL PRIMERO EN LUGAR DEL TIEMPO TRANSCURRIDO,
160900*    EL SEGUNDO EN LUGAR DEL CONSUMO DE MEMORIA (S-0628-16;
161000*    CORRIGE UNA VERSION ANTERIOR (S-0601-14) QUE DESDOBLABA EL
161100*    SEGUNDO RENGLON EN DOS Y TERMINABA ESCRIBIENDO TRES)
161200 5050-ESCRIBIR-ESTADISTICAS-I.
161300
161400     MOVE SPACES TO WS-LINEA-STATS-VIEW
161500     MOVE 'Lines read: ' TO WS-STAT-ETIQUETA
161600     MOVE WS-CONT-LEIDAS TO WS-NUMERO-EDIT
161700     MOVE WS-NUMERO-EDIT TO WS-STAT-VALOR
161800     MOVE WS-LINEA-STATS-VIEW TO REG-SALIDA
161900     WRITE REG-SALIDA
162000
162100*    SUMA LAS MALFORMADAS Y LAS DUPLICADAS EN UN SOLO TOTAL DE
162200*    DESCARTADAS; LA SUMA (EN VEZ DE UN SEGUNDO RENGLON APARTE)
162300*    ES LO QUE EVITA PERDER LA CUENTA DE DUPLICADAS SIN PASAR
162400*    DE DOS RENGLONES DE ESTADISTICAS A TRES
162500     MOVE SPACES TO WS-LINEA-STATS-VIEW
162600     MOVE 'Lines discarded (malformed / duplicate): '
162700          TO WS-STAT-ETIQUETA
162800     COMPUTE WS-NUMERO-EDIT =
162900             WS-CONT-MALFORMADAS + WS-CONT-DUPLICADAS
163000     MOVE WS-NUMERO-EDIT TO WS-STAT-VALOR
163100     MOVE WS-LINEA-STATS-VIEW TO REG-SALIDA
163200     WRITE REG-SALIDA.
163300
163400 5050-ESCRIBIR-ESTADISTICAS-F. EXIT.
163500
163600
163700*---- ETAPA FINAL: CIERRE DE ARCHIVOS Y RESUMEN POR DISPLAY -----
163800*     SE EJECUTA SIEMPRE, AUN CUANDO ALGUNA ETAPA ANTERIOR HAYA
163900*     DEJADO RETURN-CODE EN 9999; EL DISPLAY FINAL ES LO QUE LEE
164000*     EL OPERADOR EN EL LISTADO DE JOB PARA SABER SI EL LOTE
164100*     TERMINO BIEN O SE CORTO POR TABLA LLENA -----------------------
164200 9999-FINAL-I.
164300
164400*    SOLO SE CIERRA LO QUE REALMENTE SE ABRIO (FS-ENTRADA/FS-SALIDA
164500*    EN '00' O, PARA LA ENTRADA, EN FIN DE ARCHIVO '10')
164600     IF FS-ENTRADA = '00' OR FS-ENTRADA = '10' THEN
164700        CLOSE ENTRADA
164800     END-IF
164900     IF FS-SALIDA = '00' THEN
165000        CLOSE SALIDA
165100     END-IF
165200
165300*    ESTE BLOQUE DE DISPLAY VA A LA BITACORA DEL JOB, NO AL
165400*    ARCHIVO DE SALIDA; ES EL RESUMEN QUE REVISA EL OPERADOR
165500*    (DISTINTO DE 5050, QUE ES EL QUE VA DENTRO DEL LISTADO)
165600     DISPLAY '***PGMAGRUP - CODIGO DE RETORNO: ' RETURN-CODE
165700     DISPLAY '   LINEAS LEIDAS      : ' WS-CONT-LEIDAS
165800     DISPLAY '   LINEAS MALFORMADAS : ' WS-CONT-MALFORMADAS
165900     DISPLAY '   LINEAS DUPLICADAS  : ' WS-CONT-DUPLICADAS
166000     DISPLAY '   FILAS VALIDAS      : ' WS-CONT-VALIDAS
166100     DISPLAY '   GRUPOS ESCRITOS    : ' WS-CONT-GRUPOS.
166200
166300 9999-FINAL-F. EXIT.
166400

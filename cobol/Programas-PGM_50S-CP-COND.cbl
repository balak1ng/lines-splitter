000100*////////////////// (COND) //////////////////////////////////////
000200***************************************************************
000300*     LAYOUT TABLAS DE PALABRAS DUPLICADAS Y CONDICIONES      *
000400*     DE FUSION (VER PGM_50S-PGMAGRUP, ETAPAS 2, 3 Y 4)        *
000500***************************************************************
000600*     TABLA 1: UNA ENTRADA POR CADA VALOR DE PALABRA QUE       *
000700*     APARECE 2 O MAS VECES EN TODA LA CARGA (CUALQUIER        *
000800*     COLUMNA, CUALQUIER FILA).  LARGO POR ENTRADA = 32 BYTES  *
000900***************************************************************
001000 01  WS-TB-DUPLIC.
001100     05  WS-DUP-ENTRADA OCCURS 300 TIMES
001200                       INDEXED BY WS-IX-DUP.
001300*         POSICION RELATIVA (1:12) VALOR DE LA PALABRA
001400*         DUPLICADA
001500         10  WS-DUP-PALABRA       PIC X(12) VALUE SPACES.
001600*         POSICION RELATIVA (13:16) COLUMNAS EN LAS QUE YA SE
001700*         VIO ESTA PALABRA (SE VA LLENANDO EN LA ETAPA 3 PARA
001800*         DETECTAR LA SEGUNDA APARICION EN LA MISMA COLUMNA)
001900         10  WS-DUP-POSICION OCCURS 8 TIMES
002000                           PIC 9(2) VALUE ZEROS.
002100*         POSICION RELATIVA (29:2) CANTIDAD DE COLUMNAS CARGADAS
002200*         EN WS-DUP-POSICION PARA ESTA PALABRA
002300         10  WS-DUP-CANT-POS      PIC 9(2) VALUE ZEROS.
002400*         POSICION RELATIVA (31:2) PARA USO FUTURO
002500         10  FILLER               PIC X(02) VALUE SPACES.
002600*
002700 77  WS-DUP-CANT                  PIC 9(3)  COMP VALUE ZEROS.
002800*
002900***************************************************************
003000*     TABLA 2: UNA ENTRADA POR CADA PALABRA QUE DISPARA UNA    *
003100*     FUSION (ES DECIR, SE REPITE EN LA MISMA COLUMNA EN 2 O   *
003200*     MAS FILAS DISTINTAS).  LARGO POR ENTRADA = 36 BYTES      *
003300***************************************************************
003400 01  WS-TB-CONDIC.
003500     05  WS-CND-ENTRADA OCCURS 300 TIMES
003600                       INDEXED BY WS-IX-CND.
003700*         POSICION RELATIVA (1:12) VALOR DE LA PALABRA
003800*         CONDICION
003900         10  WS-CND-PALABRA       PIC X(12) VALUE SPACES.
004000*         POSICION RELATIVA (13:16) COLUMNAS EN LAS QUE ESTA
004100*         PALABRA DISPARA UNA FUSION
004200         10  WS-CND-POSICION OCCURS 8 TIMES
004300                           PIC 9(2) VALUE ZEROS.
004400*         POSICION RELATIVA (29:4) ORDINAL 0,1,2... ASIGNADO A
004500*         ESTA PALABRA CONDICION EN EL ORDEN EN QUE SE ENCUENTRA
004600         10  WS-CND-INDICE        PIC 9(4) VALUE ZEROS.
004700*         POSICION RELATIVA (33:2) CANTIDAD DE COLUMNAS CARGADAS
004800*         EN WS-CND-POSICION PARA ESTA PALABRA
004900         10  WS-CND-CANT-POS      PIC 9(2) VALUE ZEROS.
005000*         POSICION RELATIVA (35:2) PARA USO FUTURO
005100         10  FILLER               PIC X(02) VALUE SPACES.
005200*
005300 77  WS-CND-CANT                  PIC 9(3)  COMP VALUE ZEROS.
